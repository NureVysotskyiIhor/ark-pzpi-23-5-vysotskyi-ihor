      ******************************************************************
      *                                                                *
      *    AVSFSTAT  - FILE STATUS WORKING STORAGE TABLE               *
      *                                                                *
      *    COPYBOOK OWNER:  MAINFRAME PROGRAMMING                      *
      *    USED BY:         ALL AVS NIGHTLY POLL CYCLE PROGRAMS        *
      *                                                                *
      *    REMARKS.  ONE ENTRY PER SELECTed FILE IN THE CALLING        *
      *               PROGRAM, SUBSCRIPTED BY FSX, SO A SINGLE         *
      *               B90-CHECK-STATUS PARAGRAPH CAN VALIDATE ANY      *
      *               NUMBER OF SEQUENTIAL FILES.  RE-CUT FROM THE     *
      *               IESCNTL SUITE'S VSMSTATW VSAM STATUS TABLE FOR   *
      *               PLAIN QSAM / LINE SEQUENTIAL FILE STATUS CODES.  *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * 06/02/2023 DLC ADD FS-DISPOSITION REDEFINES FOR THE POLL CYCLE
      *                SO A PROGRAM CAN TELL OPEN-TIME FAILURES FROM
      *                READ-TIME FAILURES WITHOUT A SEPARATE SWITCH.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-FILE-STATUS-TABLE.
         03  FS-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  FS-ENTRY  OCCURS 6 TIMES INDEXED BY FSX.
           05  FS-FILE-NAME            PIC  X(08)   VALUE SPACES.
           05  FS-STATUS               PIC  X(02)   VALUE SPACES.
             88  FS-NORMAL                           VALUE '00'.
             88  FS-EOFILE                           VALUE '10'.
             88  FS-DUPLICATE                        VALUE '02' '22'.
             88  FS-NOTFND                           VALUE '23'.
           05  FS-STATUS-DIGITS  REDEFINES FS-STATUS.
             07  FS-STATUS-CLASS       PIC  X(01).
             07  FS-STATUS-DETAIL      PIC  X(01).
           05  FS-OPERATION            PIC  X(01)   VALUE SPACES.
             88  FS-FUNC-OPEN                        VALUE 'O'.
             88  FS-FUNC-READ                        VALUE 'R'.
             88  FS-FUNC-WRITE                       VALUE 'W'.
             88  FS-FUNC-CLOSE                       VALUE 'C'.

      * WORK CELLS FOR THE STATUS-CHECK PARAGRAPH (COPY AVSFCHK)
       01  AVS-STATUS-WORK.
         03  FSMSG-TEXT                PIC  X(60)   VALUE SPACES.
