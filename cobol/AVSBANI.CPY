      ******************************************************************
      *                                                                *
      *    AVSBANI  - RUN-START BANNER AND COMMON INITIALIZATION       *
      *                                                                *
      *    COPYBOOK OWNER:  MAINFRAME PROGRAMMING                      *
      *    USED BY:         COPY INTO EVERY PROGRAM'S                  *
      *                     B10-INITIALIZATION PARAGRAPH                *
      *                                                                *
      *    REMARKS.  DISPLAYS THE STANDARD JOB-STEP HEADER, PICKS UP   *
      *               TODAY'S DATE AND TIME FOR THE RUN, AND ZEROES    *
      *               THE RETURN-CODE CELL.  RE-CUT FROM THE IESCNTL   *
      *               SUITE'S BATCHINI COPYBOOK FOR THE AVS POLL       *
      *               CYCLE, WHICH HAS NO VSAM FILES TO OPEN HERE.     *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * 09/14/2024 DLC ADD RUN-DATE DISPLAY, REQUESTED BY OPERATIONS
      *                SO THE SYSLOG SHOWS WHICH BUSINESS DAY A RERUN
      *                WAS PROCESSING (TICKET AVS-1187).
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

           MOVE ZERO                   TO RTC-CODE.
           ACCEPT AVS-RUN-DATE           FROM DATE.
           ACCEPT AVS-RUN-TIME           FROM TIME.

           DISPLAY '*******************************************'
                                     UPON CONSOLE.
           DISPLAY THIS-PGM ' STARTING - RUN DATE ' AVS-RUN-DATE
                             ' TIME ' AVS-RUN-TIME
                                     UPON CONSOLE.
