      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    AVSCNTLP.
       AUTHOR.        R T MULLINS.
       DATE-WRITTEN.  JULY 1985.
       DATE-COMPILED.
       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
       SECURITY.      BATCH.
      *REMARKS.       NIGHTLY BALLOT/POLL POSTING RUN.  READS THE
      *               POLL MASTER, THE DEVICE FINGERPRINT MASTER AND
      *               THE INCOMING VOTE TRANSACTION FILE, VALIDATES
      *               EACH VOTE (POLL MUST EXIST AND BE OPEN, DEVICE
      *               MUST NOT BE BLOCKED, NO REPEAT VOTING BY THE
      *               SAME DEVICE ON THE SAME POLL) AND WRITES A
      *               POSTED/REJECTED DISPOSITION FOR EVERY VOTE.
      *               FIRST STEP OF THE NIGHTLY POLL CYCLE; OPENS THE
      *               SHARED REPORT DATASET AND WRITES THE RUN
      *               CONTROL TOTALS SECTION.

      * CHANGE HISTORY ------------------------------------------------
      * 07/09/1985 RTM ORIGINAL PROGRAM.  BALLOT-BOX TALLY EDIT RUN,
      *                SINGLE-PUNCH-CARD BALLOTS ONLY.
      * 02/02/1989 RTM ADD MULTIPLE-CHOICE BALLOT SUPPORT.
      * 09/19/1991 DS  BALLOTS NOW POSTED AGAINST A POLL MASTER FILE
      *                INSTEAD OF THE OLD BOX-BY-BOX CARD DECK.
      * 08/26/1998 DLC Y2K REMEDIATION - ALL TIMESTAMP FIELDS ALREADY
      *                CARRY A 4-DIGIT YEAR; NO CONVERSION REQUIRED.
      *                SIGNED OFF PER THE Y2K PROJECT CHECKLIST.
      * 04/14/2003 DLC REJECTION REASON CODES EXPANDED FROM A SINGLE
      *                SWITCH TO THE FOUR-WAY NO-POLL/CLOSED/BLOCKED/
      *                DUPLICATE BREAKOUT NOW CARRIED ON VOTES-OUT.
      * 05/12/2010 DLC ADD FINGERPRINT (DEVICE) MASTER LOOKUP - PAPER
      *                BALLOT BOXES ARE GONE, ALL VOTING IS NOW BY
      *                WEB DEVICE OR KIOSK FINGERPRINT.
      * 02/11/2022 DLC CONVERTED TO THE WEB/KIOSK POLL PLATFORM
      *                RECORD LAYOUTS AND ADDED THE SHARED REPORT
      *                DATASET (TICKET AVS-0512).
      * 03/30/2022 DLC CALL AVSRULES TO DEFAULT A POLL'S STATUS,
      *                MULTI-ANSWER AND SHOW-RESULTS FLAGS WHEN THE
      *                MASTER ARRIVES WITH A BLANK STATUS (TICKET
      *                AVS-0803).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER,
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

           SELECT POLLS
               ASSIGN TO POLLS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(1).

           SELECT FINGERPRINTS
               ASSIGN TO FINGRPNT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(2).

           SELECT VOTES-IN
               ASSIGN TO VOTESIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(3).

           SELECT VOTES-OUT
               ASSIGN TO VOTESOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(4).

           SELECT REPORT-FILE
               ASSIGN TO AVSRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(5).

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  POLLS.
       COPY AVSPOLL.

       FD  FINGERPRINTS.
       COPY AVSFPRNT.

       FD  VOTES-IN.
       COPY AVSVOTE.

       FD  VOTES-OUT.
       COPY AVSVOTEO.

       FD  REPORT-FILE.
       01  AVS-REPORT-RECORD             PIC  X(132).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'AVSCNTLP'.
         03  AVS-RUN-DATE              PIC  9(06).
         03  AVS-RUN-TIME              PIC  9(08).

         03  PLX-SUB                   PIC S9(04)   COMP VALUE ZERO.
         03  FPX-SUB                   PIC S9(04)   COMP VALUE ZERO.
         03  VVX-SUB                   PIC S9(04)   COMP VALUE ZERO.
         03  POLL-FOUND-SWITCH         PIC  X(01)   VALUE 'N'.
           88  POLL-WAS-FOUND                        VALUE 'Y'.
         03  FP-FOUND-SWITCH           PIC  X(01)   VALUE 'N'.
           88  FP-WAS-FOUND                          VALUE 'Y'.
         03  DUP-FOUND-SWITCH          PIC  X(01)   VALUE 'N'.
           88  DUP-WAS-FOUND                         VALUE 'Y'.

      * COUNTERS FOR REPORT SECTION 1 - RUN CONTROL TOTALS
         03  CNT-READ                  PIC S9(07)   COMP VALUE ZERO.
         03  CNT-POSTED                PIC S9(07)   COMP VALUE ZERO.
         03  CNT-REJ-NOPOLL            PIC S9(07)   COMP VALUE ZERO.
         03  CNT-REJ-CLOSED            PIC S9(07)   COMP VALUE ZERO.
         03  CNT-REJ-BLOCKED           PIC S9(07)   COMP VALUE ZERO.
         03  CNT-REJ-DUPLICATE         PIC S9(07)   COMP VALUE ZERO.

      * IN-MEMORY POLL MASTER TABLE, KEYED BY PL-POLL-ID
       01  AVS-POLL-TABLE.
         03  PL-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  PL-ENTRY  OCCURS 500 TIMES INDEXED BY PLX.
           05  PLT-POLL-ID             PIC  X(36).
           05  PLT-POLL-STATUS         PIC  X(08).
             88  PLT-ACTIVE                         VALUE 'ACTIVE  '.

      * IN-MEMORY FINGERPRINT MASTER TABLE, KEYED BY FP-ID
       01  AVS-FINGERPRINT-TABLE.
         03  FP-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  FP-ENTRY  OCCURS 2000 TIMES INDEXED BY FPX.
           05  FPT-FP-ID               PIC  X(36).
           05  FPT-IS-BLOCKED          PIC  X(01).
             88  FPT-BLOCKED                        VALUE 'Y'.

      * IN-MEMORY TABLE OF (POLL,DEVICE) PAIRS ALREADY POSTED
      * THIS RUN - THE ONLY "VOTE HISTORY" THIS STEP KEEPS, SINCE
      * VOTES-OUT IS WRITE-ONLY AND THERE IS NO SEPARATE HISTORY
      * FILE ON THE NIGHTLY CYCLE.
       01  AVS-VOTED-TABLE.
         03  VV-TOTL                   PIC S9(06)   COMP VALUE ZERO.
         03  VV-ENTRY  OCCURS 20000 TIMES INDEXED BY VVX.
           05  VVT-POLL-ID             PIC  X(36).
           05  VVT-FP-ID               PIC  X(36).

      * REDEFINES OF THE RUN-DATE ACCEPT AREA FOR THE REPORT HEADING
       01  AVS-DATE-WORK               PIC  9(06).
       01  AVS-DATE-BROKEN-OUT REDEFINES AVS-DATE-WORK.
         03  AVS-DATE-YY               PIC  9(02).
         03  AVS-DATE-MM               PIC  9(02).
         03  AVS-DATE-DD               PIC  9(02).

      * WORK AREA FOR BYTE-ENCODED NUMBERS (SHOP STANDARD LAYOUT)
       01  DOUBLE-WORD                 PIC S9(18)   BINARY.
       01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
         03  FILLER                    PIC  X(4).
         03  FULL-WORD                 PIC S9(9)    BINARY.
         03  FOUR-BYTES      REDEFINES FULL-WORD.
           05  HI-MSB                  PIC  X.
           05  THREE-BYTES.
             07  HI-LSB                PIC  X.
             07  HALF-WORD             PIC S9(4)    BINARY.
             07  TWO-BYTES   REDEFINES HALF-WORD.
               09  LO-MSB              PIC  X.
               09  LO-LSB              PIC  X.

      * PARAMETER AREA SHARED WITH THE AVSRULES SUBPROGRAM
       01  AVSRULES-COMMAREA.
           COPY AVSRULP.

       01  AVS-REPORT-LINE-1.
         03  R1-TITLE-LIT              PIC  X(40)
             VALUE 'AVS NIGHTLY POLL CYCLE - VOTE POSTING'.
         03  R1-DATE-LIT               PIC  X(10)   VALUE 'RUN DATE '.
         03  R1-RUN-MM                 PIC  99.
         03  FILLER                    PIC  X(01)   VALUE '/'.
         03  R1-RUN-DD                 PIC  99.
         03  FILLER                    PIC  X(01)   VALUE '/'.
         03  R1-RUN-YY                 PIC  99.
         03  FILLER                    PIC  X(74)   VALUE SPACES.

       01  AVS-REPORT-LINE-2.
         03  R2-LABEL                  PIC  X(30).
         03  R2-VALUE                  PIC  ZZZZ,ZZ9.
         03  FILLER                    PIC  X(94)   VALUE SPACES.

       COPY AVSRTC.

       COPY AVSFSTAT.

      /*****************************************************************
      *                                                                *
      *    PROCEDURE DIVISION                                          *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.

      ******************************************************************
      *    MAINLINE ROUTINE                                            *
      ******************************************************************
       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B15-EXIT.

           IF  RTC-CODE = ZERO
               PERFORM C20-EDIT-VOTE THRU C29-EXIT-EDIT
                 UNTIL FS-EOFILE(3)
                    OR RTC-CODE NOT = ZERO
           END-IF.

           IF  RTC-CODE = ZERO
               PERFORM F00-PRINT-CONTROL-TOTALS THRU F09-EXIT
           END-IF.

           PERFORM B20-TERMINATION THRU B25-EXIT.

           GOBACK.

      /*****************************************************************
      *    PROGRAM INITIALIZATION ROUTINE                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY AVSBANI.

           MOVE 5                      TO FS-TOTL.
           MOVE 'POLLS   '              TO FS-FILE-NAME(1).
           MOVE 'FINGRPNT'              TO FS-FILE-NAME(2).
           MOVE 'VOTESIN '              TO FS-FILE-NAME(3).
           MOVE 'VOTESOUT'              TO FS-FILE-NAME(4).
           MOVE 'AVSRPT  '              TO FS-FILE-NAME(5).

           PERFORM B91-SET-OPEN-FLAG THRU B91-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           OPEN INPUT  POLLS
                       FINGERPRINTS
                       VOTES-IN.
           OPEN OUTPUT VOTES-OUT.
           OPEN OUTPUT REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           IF  RTC-CODE = ZERO
               PERFORM C00-LOAD-POLLS       THRU C09-EXIT-LOAD
               PERFORM C10-LOAD-FINGERPRINTS THRU C19-EXIT-LOAD
           END-IF.

           IF  RTC-CODE = ZERO
               MOVE 'R'                 TO FS-OPERATION(3)
               READ VOTES-IN
                   AT END SET FS-EOFILE(3) TO TRUE
               END-READ
               IF  NOT FS-NORMAL(3)
               AND NOT FS-EOFILE(3)
                   PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                     VARYING FSX FROM 3 BY 1 UNTIL FSX > 3
               END-IF
           END-IF.

       B15-EXIT.
           EXIT.

       B91-SET-OPEN-FLAG.
           MOVE 'O'                    TO FS-OPERATION(FSX).
       B91-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    PROGRAM TERMINATION ROUTINE                                 *
      ******************************************************************
       B20-TERMINATION.

           PERFORM B92-SET-CLOSE-FLAG THRU B92-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           CLOSE POLLS
                 FINGERPRINTS
                 VOTES-IN
                 VOTES-OUT
                 REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           COPY AVSBANT.

       B25-EXIT.
           EXIT.

       B92-SET-CLOSE-FLAG.
           MOVE 'C'                    TO FS-OPERATION(FSX).
       B92-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    CHECK A SEQUENTIAL FILE'S STATUS                            *
      ******************************************************************
       B90-CHECK-STATUS.

           COPY AVSFCHK.

       B95-EXIT-CHECK.
           EXIT.

      /*****************************************************************
      *    LOAD THE POLL MASTER INTO THE IN-MEMORY TABLE, DEFAULTING   *
      *    A BLANK STATUS/MULTI/SHOW-RESULTS VIA AVSRULES (UNIT 7)     *
      ******************************************************************
       C00-LOAD-POLLS.

           MOVE ZERO                   TO PL-TOTL.
           MOVE 'R'                    TO FS-OPERATION(1).
           READ POLLS
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

           PERFORM C01-LOAD-ONE-POLL THRU C01-EXIT-ONE
             UNTIL FS-EOFILE(1)
                OR RTC-CODE NOT = ZERO.

       C09-EXIT-LOAD.
           EXIT.

       C01-LOAD-ONE-POLL.

           IF  NOT FS-NORMAL(1)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 1 BY 1 UNTIL FSX > 1
               GO TO C01-EXIT-ONE
           END-IF.

           IF  PL-POLL-STATUS = SPACES
               PERFORM C02-DEFAULT-POLL THRU C02-EXIT-DEFAULT
           END-IF.

           ADD  1                      TO PL-TOTL.
           SET  PLX                    TO PL-TOTL.
           MOVE PL-POLL-ID             TO PLT-POLL-ID(PLX).
           MOVE PL-POLL-STATUS         TO PLT-POLL-STATUS(PLX).

           MOVE 'R'                    TO FS-OPERATION(1).
           READ POLLS
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

       C01-EXIT-ONE.
           EXIT.

       C02-DEFAULT-POLL.

           MOVE SPACES                 TO AVSRULES-COMMAREA.
           SET  RUL-CREATE-POLL-DEFAULTS TO TRUE.
           MOVE PL-POLL-TITLE          TO RUL-POLL-TITLE.
           MOVE PL-POLL-QUESTION       TO RUL-POLL-QUESTION.
           MOVE PL-POLL-STATUS         TO RUL-POLL-STATUS.
           MOVE PL-MULTI-ANSWERS       TO RUL-POLL-MULTI.
           MOVE PL-SHOW-RESULTS        TO RUL-POLL-SHOW.

           CALL 'AVSRULES'           USING AVSRULES-COMMAREA.

           IF  RUL-OK
               MOVE RUL-POLL-STATUS    TO PL-POLL-STATUS
               MOVE RUL-POLL-MULTI     TO PL-MULTI-ANSWERS
               MOVE RUL-POLL-SHOW      TO PL-SHOW-RESULTS
           END-IF.

       C02-EXIT-DEFAULT.
           EXIT.

      /*****************************************************************
      *    LOAD THE DEVICE FINGERPRINT MASTER INTO THE TABLE           *
      ******************************************************************
       C10-LOAD-FINGERPRINTS.

           MOVE ZERO                   TO FP-TOTL.
           MOVE 'R'                    TO FS-OPERATION(2).
           READ FINGERPRINTS
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

           PERFORM C11-LOAD-ONE-FP THRU C11-EXIT-ONE
             UNTIL FS-EOFILE(2)
                OR RTC-CODE NOT = ZERO.

       C19-EXIT-LOAD.
           EXIT.

       C11-LOAD-ONE-FP.

           IF  NOT FS-NORMAL(2)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 2 BY 1 UNTIL FSX > 2
               GO TO C11-EXIT-ONE
           END-IF.

           ADD  1                      TO FP-TOTL.
           SET  FPX                    TO FP-TOTL.
           MOVE FP-ID                  TO FPT-FP-ID(FPX).
           MOVE FP-IS-BLOCKED          TO FPT-IS-BLOCKED(FPX).

           MOVE 'R'                    TO FS-OPERATION(2).
           READ FINGERPRINTS
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

       C11-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    EDIT ONE VOTE TRANSACTION - UNIT 1 VOTE POSTING/VALIDATION  *
      ******************************************************************
       C20-EDIT-VOTE.

           ADD  1                      TO CNT-READ.

           MOVE VT-VOTE-ID             TO VP-VOTE-ID.
           MOVE VT-POLL-ID             TO VP-POLL-ID.
           MOVE VT-OPTION-ID           TO VP-OPTION-ID.
           MOVE VT-FP-ID               TO VP-FP-ID.
           MOVE VT-VOTED-AT            TO VP-VOTED-AT.
           MOVE SPACES                 TO VP-REJECT-REASON.
           MOVE 'N'                    TO POLL-FOUND-SWITCH
                                          FP-FOUND-SWITCH
                                          DUP-FOUND-SWITCH.

           PERFORM D01-FIND-POLL THRU D01-EXIT-FIND
             VARYING PLX FROM 1 BY 1 UNTIL PLX > PL-TOTL
                                        OR POLL-WAS-FOUND.
           IF  POLL-WAS-FOUND
               SET  PLX                 DOWN BY 1
           END-IF.

           IF  NOT POLL-WAS-FOUND
               SET  VP-REJECTED          TO TRUE
               MOVE 'NO-POLL'            TO VP-REJECT-REASON
               ADD  1                    TO CNT-REJ-NOPOLL
           ELSE
               IF  NOT PLT-ACTIVE(PLX)
                   SET  VP-REJECTED       TO TRUE
                   MOVE 'CLOSED'          TO VP-REJECT-REASON
                   ADD  1                 TO CNT-REJ-CLOSED
               ELSE
                   PERFORM D10-FIND-DEVICE THRU D10-EXIT-FIND
                     VARYING FPX FROM 1 BY 1 UNTIL FPX > FP-TOTL
                                                OR FP-WAS-FOUND
                   IF  FP-WAS-FOUND
                       SET  FPX             DOWN BY 1
                   END-IF
                   IF  NOT FP-WAS-FOUND
                   OR  FPT-BLOCKED(FPX)
                       SET  VP-REJECTED     TO TRUE
                       MOVE 'BLOCKED'       TO VP-REJECT-REASON
                       ADD  1               TO CNT-REJ-BLOCKED
                   ELSE
                       PERFORM D20-FIND-DUPLICATE THRU D20-EXIT-FIND
                         VARYING VVX FROM 1 BY 1 UNTIL VVX > VV-TOTL
                                                    OR DUP-WAS-FOUND
                       IF  DUP-WAS-FOUND
                           SET  VP-REJECTED   TO TRUE
                           MOVE 'DUPLICATE'   TO VP-REJECT-REASON
                           ADD  1             TO CNT-REJ-DUPLICATE
                       ELSE
                           SET  VP-POSTED     TO TRUE
                           ADD  1             TO CNT-POSTED
                           ADD  1             TO VV-TOTL
                           SET  VVX           TO VV-TOTL
                           MOVE VT-POLL-ID    TO VVT-POLL-ID(VVX)
                           MOVE VT-FP-ID      TO VVT-FP-ID(VVX)
                       END-IF
                   END-IF
               END-IF
           END-IF.

           MOVE 'W'                    TO FS-OPERATION(4).
           WRITE AVS-POSTED-VOTE-RECORD.
           IF  NOT FS-NORMAL(4)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 4 BY 1 UNTIL FSX > 4
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(3).
           READ VOTES-IN
               AT END SET FS-EOFILE(3) TO TRUE
           END-READ.
           IF  NOT FS-NORMAL(3)
           AND NOT FS-EOFILE(3)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 3 BY 1 UNTIL FSX > 3
           END-IF.

       C29-EXIT-EDIT.
           EXIT.

       D01-FIND-POLL.
           IF  PLT-POLL-ID(PLX) = VT-POLL-ID
               SET  POLL-WAS-FOUND     TO TRUE
           END-IF.
       D01-EXIT-FIND.
           EXIT.

       D10-FIND-DEVICE.
           IF  FPT-FP-ID(FPX) = VT-FP-ID
               SET  FP-WAS-FOUND       TO TRUE
           END-IF.
       D10-EXIT-FIND.
           EXIT.

       D20-FIND-DUPLICATE.
           IF  VVT-POLL-ID(VVX) = VT-POLL-ID
           AND VVT-FP-ID(VVX)  = VT-FP-ID
               SET  DUP-WAS-FOUND      TO TRUE
           END-IF.
       D20-EXIT-FIND.
           EXIT.

      /*****************************************************************
      *    REPORT SECTION 1 - RUN CONTROL TOTALS                       *
      ******************************************************************
       F00-PRINT-CONTROL-TOTALS.

           MOVE AVS-RUN-DATE           TO AVS-DATE-WORK.
           MOVE AVS-DATE-MM            TO R1-RUN-MM.
           MOVE AVS-DATE-DD            TO R1-RUN-DD.
           MOVE AVS-DATE-YY            TO R1-RUN-YY.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-1.

           MOVE 'TRANSACTIONS READ ......... '
                                       TO R2-LABEL.
           MOVE CNT-READ               TO R2-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-2.

           MOVE 'VOTES POSTED ............... '
                                       TO R2-LABEL.
           MOVE CNT-POSTED             TO R2-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-2.

           MOVE 'REJECTED - NO SUCH POLL .... '
                                       TO R2-LABEL.
           MOVE CNT-REJ-NOPOLL         TO R2-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-2.

           MOVE 'REJECTED - POLL CLOSED ..... '
                                       TO R2-LABEL.
           MOVE CNT-REJ-CLOSED         TO R2-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-2.

           MOVE 'REJECTED - DEVICE BLOCKED .. '
                                       TO R2-LABEL.
           MOVE CNT-REJ-BLOCKED        TO R2-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-2.

           MOVE 'REJECTED - DUPLICATE VOTE .. '
                                       TO R2-LABEL.
           MOVE CNT-REJ-DUPLICATE      TO R2-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-2.

       F09-EXIT.
           EXIT.
