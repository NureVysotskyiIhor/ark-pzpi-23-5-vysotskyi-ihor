      ******************************************************************
      *                                                                *
      *    AVSADML   - ADMINISTRATOR AUDIT LOG RECORD                  *
      *                                                                *
      *    FILE:      ADMINLOG-IN  (LINE SEQUENTIAL, HISTORY)          *
      *               ADMINLOG-OUT (LINE SEQUENTIAL, WRITTEN THIS RUN) *
      *    RECLEN:    231 (SPEC ADMIN-LOG-RECORD IS 227 - 4 BYTES OF   *
      *               SHOP RESERVE FILLER ADDED PER STANDARD PRACTICE) *
      *                                                                *
      *    REMARKS.  SHARED LAYOUT FOR BOTH THE INBOUND HISTORY FILE   *
      *               READ BY AVSCNTLA AND THE OUTBOUND FILE OF NEW    *
      *               AUDIT ENTRIES WRITTEN THIS RUN BY AVSCNTLF WHEN  *
      *               THE OVERNIGHT ANOMALY SCREEN BLOCKS OR UNBLOCKS  *
      *               A DEVICE.                                        *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-ADMIN-LOG-RECORD.
         03  AL-LOG-ID                  PIC  X(36).
         03  AL-ADMIN-ID                PIC  X(36).
         03  AL-ACTION                  PIC  X(20).
           88  AL-CLOSE-POLL                         VALUE 'CLOSE_POLL'.
           88  AL-ARCHIVE-POLL                       VALUE 'ARCHIVE_POLL'.
           88  AL-DELETE-VOTE                        VALUE 'DELETE_VOTE'.
           88  AL-BLOCK-DEVICE                       VALUE 'BLOCK_DEVICE'.
           88  AL-UNBLOCK-DEVICE                     VALUE 'UNBLOCK_DEVICE'.
         03  AL-TARGET-TYPE             PIC  X(20).
         03  AL-TARGET-ID               PIC  X(36).
         03  AL-DESCRIPTION             PIC  X(60).
         03  AL-CREATED-AT              PIC  X(19).
         03  FILLER                     PIC  X(04).
