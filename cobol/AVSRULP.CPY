      ******************************************************************
      *                                                                *
      *    AVSRULP   - AVSRULES CALL PARAMETER AREA                    *
      *                                                                *
      *    COPYBOOK OWNER:  MAINFRAME PROGRAMMING                      *
      *    USED BY:         AVSRULES (LINKAGE SECTION) AND EVERY       *
      *                     PROGRAM THAT CALLS IT (WORKING-STORAGE)    *
      *                                                                *
      *    REMARKS.  ONE COMMON COMMAREA FOR ALL NINE AVSRULES         *
      *               REQUEST CODES.  ONLY THE FIELDS THAT APPLY TO    *
      *               THE REQUEST IN RUL-REQUEST ARE MEANINGFUL ON A   *
      *               GIVEN CALL.  PATTERNED ON THE IESLDGA-COMMAREA   *
      *               AND MAILWRTR-COMMAREA CONVENTION - ONE FLAT      *
      *               PARAMETER BLOCK, REQUEST-CODE SWITCHED.          *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 04/18/2022 DLC ORIGINAL COPYBOOK.
      * 11/02/2023 DLC ADD RUL-OPT-ORDER-ENTRY TABLE FOR THE RENUMBER
      *                AND NEXT-ORDER-NUMBER REQUESTS (TICKET AVS-0803)
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

         05  RUL-REQUEST                PIC  X(02).
           88  RUL-CREATE-POLL-DEFAULTS              VALUE 'CD'.
           88  RUL-CLOSE-POLL                        VALUE 'CP'.
           88  RUL-ARCHIVE-POLL                      VALUE 'AP'.
           88  RUL-DELETE-VOTE-AUDIT                 VALUE 'DV'.
           88  RUL-BLOCK-DEVICE                      VALUE 'BD'.
           88  RUL-UNBLOCK-DEVICE                    VALUE 'UD'.
           88  RUL-VALIDATE-OPTION                   VALUE 'VO'.
           88  RUL-NEXT-ORDER-NUMBER                 VALUE 'NO'.
           88  RUL-RENUMBER-OPTIONS                  VALUE 'RO'.
         05  RUL-RETURN-CODE            PIC S9(04)   COMP.
           88  RUL-OK                                VALUE 0.
           88  RUL-REJECTED                          VALUE 8.

      * POLL LIFECYCLE FIELDS (CD, CP, AP)
         05  RUL-POLL-ID                PIC  X(36).
         05  RUL-POLL-TITLE             PIC  X(50).
         05  RUL-POLL-QUESTION          PIC  X(80).
         05  RUL-POLL-STATUS            PIC  X(08).
         05  RUL-POLL-MULTI             PIC  X(01).
         05  RUL-POLL-SHOW              PIC  X(01).
         05  RUL-ADMIN-ID               PIC  X(36).
         05  RUL-TIMESTAMP              PIC  X(19).

      * OPTION MANAGEMENT FIELDS (VO, NO, RO)
         05  RUL-OPT-TEXT               PIC  X(50).
         05  RUL-OPT-TEXT-LEN           PIC S9(04)   COMP.
         05  RUL-OPT-ORDER-NUM          PIC  9(04).
         05  RUL-OPT-COUNT              PIC S9(04)   COMP.
         05  RUL-OPT-ORDER-ENTRY        OCCURS 200 TIMES
                                        INDEXED BY RULX
                                         PIC  9(04).

      * DEVICE / AUDIT FIELDS (BD, UD, DV)
         05  RUL-DEVICE-ID              PIC  X(36).
         05  RUL-TARGET-TYPE            PIC  X(20).
         05  RUL-TARGET-ID              PIC  X(36).
         05  RUL-BLOCK-REASON           PIC  X(40).
         05  RUL-AUDIT-LOG-ID           PIC  X(36).
         05  RUL-AUDIT-ACTION           PIC  X(20).
         05  RUL-AUDIT-DESCRIPTION      PIC  X(60).
