      ******************************************************************
      *                                                                *
      *    AVSFPRNT  - DEVICE FINGERPRINT MASTER RECORD                *
      *                                                                *
      *    FILE:      FINGERPRINTS  (LINE SEQUENTIAL)                  *
      *    RECLEN:    195                                              *
      *                                                                *
      *    REMARKS.  ONE ROW PER VOTING DEVICE.  FP-IS-BLOCKED AND     *
      *               FP-BLOCK-REASON REFLECT THE STATE AS OF LAST     *
      *               NIGHT'S CYCLE; AVSCNTLF MAY FLIP FP-IS-BLOCKED   *
      *               THIS RUN BUT (BEING LINE SEQUENTIAL, NOT A       *
      *               KEYED FILE) DOES NOT REWRITE THE MASTER -        *
      *               THE FLIP IS RECORDED AS AN ADMIN-LOG AUDIT       *
      *               ENTRY FOR TOMORROW'S MASTER-REFRESH JOB TO       *
      *               APPLY, THE SAME WAY IESCNTLR LOGS REVOCATIONS    *
      *               FOR A DOWNSTREAM UPDATE STEP RATHER THAN         *
      *               RE-KEYING THE SOURCE OF TRUTH ITSELF.            *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-FINGERPRINT-RECORD.
         03  FP-ID                      PIC  X(36).
         03  FP-HASH                    PIC  X(64).
         03  FP-IP                      PIC  X(15).
         03  FP-IS-BLOCKED              PIC  X(01).
           88  FP-BLOCKED                            VALUE 'Y'.
           88  FP-NOT-BLOCKED                        VALUE 'N'.
         03  FP-BLOCK-REASON            PIC  X(40).
         03  FP-CREATED-AT              PIC  X(19).
         03  FP-LAST-SEEN               PIC  X(19).
         03  FILLER                     PIC  X(01).
