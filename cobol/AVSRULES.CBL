      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    AVSRULES.
       AUTHOR.        R T MULLINS.
       DATE-WRITTEN.  JUNE 1985.
       DATE-COMPILED.
       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
       SECURITY.      NONE.
      *REMARKS.       COMMON POLL/BALLOT LIFECYCLE AND OPTION-LIST
      *               MAINTENANCE RULES, CALLED FROM ANY PROGRAM THAT
      *               NEEDS TO CREATE, CLOSE OR ARCHIVE A POLL, KEEP
      *               ITS OPTION LIST IN ORDER, OR BLOCK/UNBLOCK A
      *               VOTING DEVICE.  ONE COMMON PLACE FOR THESE RULES
      *               SO EVERY CALLER STAMPS THE SAME AUDIT TRAIL.

      * CHANGE HISTORY ------------------------------------------------
      * 06/14/1985 RTM ORIGINAL PROGRAM.  BALLOT-TALLY SYSTEM, HANDLES
      *                ONLY THE PAPER-BALLOT OPTION LIST RE-NUMBER
      *                RULE (RENUMBER-OPTIONS) FOR THE OLD BOX-TALLY
      *                REPORT.
      * 02/02/1989 RTM ADD VALIDATE-OPTION AND NEXT-ORDER-NUMBER FOR
      *                THE NEW EMPLOYEE SUGGESTION BALLOT FORM.
      * 09/19/1991 DS  ADD CREATE-POLL-DEFAULTS, CLOSE-POLL AND
      *                ARCHIVE-POLL - BALLOTS ARE NOW TRACKED AS
      *                MASTER RECORDS INSTEAD OF PAPER FOLDERS.
      * 04/03/1994 DS  ADD BLOCK-DEVICE / UNBLOCK-DEVICE FOR THE NEW
      *                BADGE-READER VOTING TERMINALS ON THE DOCK.
      * 08/26/1998 DLC Y2K REMEDIATION - RUL-TIMESTAMP AND EVERY DATE
      *                FIELD IN THE AUDIT RECORD ALREADY CARRY A
      *                4-DIGIT YEAR (X(19) YYYY-MM-DD HH:MM:SS), SO
      *                NO DATA CONVERSION WAS NEEDED HERE; VERIFIED
      *                AND SIGNED OFF PER THE Y2K PROJECT CHECKLIST.
      * 03/11/1999 DLC ADD DELETE-VOTE-AUDIT FOR THE ADMIN CONSOLE'S
      *                NEW VOTE-REMOVAL FUNCTION (TICKET Y2K-0447).
      * 07/30/2003 DLC RENAME INSTALLATION IN COMMENTS ONLY TO REFLECT
      *                THE WINSUPPLY GROUP SERVICES NAME CHANGE; THE
      *                ID DIVISION INSTALLATION PARAGRAPH IS LEFT AS
      *                ORIGINALLY WRITTEN PER SHOP CONVENTION.
      * 05/12/2010 DLC BLOCK-DEVICE/UNBLOCK-DEVICE NOW TAKE THE TARGET
      *                TYPE FROM THE CALLER (RUL-TARGET-TYPE) INSTEAD
      *                OF A HARD-CODED LITERAL, SO THE SAME PARAGRAPH
      *                COVERS BOTH FINGERPRINT AND KIOSK DEVICE ROWS.
      * 03/30/2022 DLC ADD RUL-OPT-ORDER-ENTRY TABLE AND REWRITE
      *                VALIDATE-OPTION / NEXT-ORDER-NUMBER /
      *                RENUMBER-OPTIONS FOR THE WEB/KIOSK POLL
      *                PLATFORM CONVERSION (TICKET AVS-0803).
      * 11/14/2024 DLC BLOCK-DEVICE/UNBLOCK-DEVICE WERE NEVER ACTUALLY
      *                SETTING RUL-TARGET-TYPE DESPITE THE 05/12/2010
      *                NOTE ABOVE - THE CALLING PROGRAM HAD BEEN
      *                PATCHING A LITERAL OF ITS OWN OVER THE BLANK
      *                FIELD.  BOTH PARAGRAPHS NOW STAMP
      *                'DEVICEFINGERPRINT' DIRECTLY, THE SAME AS
      *                CLOSE-POLL/ARCHIVE-POLL/DELETE-VOTE-AUDIT STAMP
      *                THEIR OWN TARGET TYPE, AND THE CALLER HAS BEEN
      *                CHANGED TO TAKE THE FIELD FROM THIS COMMAREA
      *                INSTEAD OF CARRYING ITS OWN COPY (TICKET
      *                AVS-1244).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'AVSRULES'.

         03  RULX-SUB                  PIC S9(04)   COMP VALUE ZERO.
         03  MAX-ORDER-SEEN            PIC  9(04)   VALUE ZERO.
         03  NEXT-ORDER-WANTED         PIC  9(04)   VALUE ZERO.
         03  DUP-ORDER-FOUND           PIC  X(01)   VALUE 'N'.
           88  DUPLICATE-ORDER-FOUND                 VALUE 'Y'.
         03  TEXT-LENGTH-TRIMMED       PIC S9(04)   COMP VALUE ZERO.

      * WORK AREA FOR BYTE-ENCODED NUMBERS (SHOP STANDARD LAYOUT)
       01  DOUBLE-WORD                 PIC S9(18)   BINARY.
       01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
         03  FILLER                    PIC  X(4).
         03  FULL-WORD                 PIC S9(9)    BINARY.
         03  FOUR-BYTES      REDEFINES FULL-WORD.
           05  HI-MSB                  PIC  X.
           05  THREE-BYTES.
             07  HI-LSB                PIC  X.
             07  HALF-WORD             PIC S9(4)    BINARY.
             07  TWO-BYTES   REDEFINES HALF-WORD.
               09  LO-MSB              PIC  X.
               09  LO-LSB              PIC  X.

      /*****************************************************************
      *                                                                *
      *    LINKAGE SECTION                                             *
      *                                                                *
      ******************************************************************
       LINKAGE SECTION.

       01  AVSRULES-PARMS.
           COPY AVSRULP.

      /*****************************************************************
      *                                                                *
      *    PROCEDURE DIVISION                                          *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION             USING AVSRULES-PARMS.

      ******************************************************************
      *    MAINLINE ROUTINE                                            *
      ******************************************************************
       A00-MAINLINE-ROUTINE.

           SET  RUL-OK                 TO TRUE.

           EVALUATE TRUE
             WHEN RUL-CREATE-POLL-DEFAULTS
               PERFORM B10-CREATE-POLL-DEFAULTS THRU B15-EXIT
             WHEN RUL-CLOSE-POLL
               PERFORM B20-CLOSE-POLL          THRU B25-EXIT
             WHEN RUL-ARCHIVE-POLL
               PERFORM B30-ARCHIVE-POLL        THRU B35-EXIT
             WHEN RUL-DELETE-VOTE-AUDIT
               PERFORM B40-DELETE-VOTE-AUDIT   THRU B45-EXIT
             WHEN RUL-BLOCK-DEVICE
               PERFORM B50-BLOCK-DEVICE        THRU B55-EXIT
             WHEN RUL-UNBLOCK-DEVICE
               PERFORM B60-UNBLOCK-DEVICE      THRU B65-EXIT
             WHEN RUL-VALIDATE-OPTION
               PERFORM C10-VALIDATE-OPTION     THRU C15-EXIT
             WHEN RUL-NEXT-ORDER-NUMBER
               PERFORM C20-NEXT-ORDER-NUMBER   THRU C25-EXIT
             WHEN RUL-RENUMBER-OPTIONS
               PERFORM C30-RENUMBER-OPTIONS    THRU C35-EXIT
             WHEN OTHER
               SET  RUL-REJECTED        TO TRUE
           END-EVALUATE.

           GOBACK.

      /*****************************************************************
      *    POLL CREATE-TIME DEFAULTING (SPEC: TITLE/QUESTION REQUIRED, *
      *    STATUS DEFAULTS ACTIVE, MULTI-ANSWERS DEFAULTS N,           *
      *    SHOW-RESULTS DEFAULTS Y)                                     *
      ******************************************************************
       B10-CREATE-POLL-DEFAULTS.

           IF  RUL-POLL-TITLE    = SPACES
           OR  RUL-POLL-QUESTION = SPACES
               SET  RUL-REJECTED    TO TRUE
               GO TO B15-EXIT
           END-IF.

           IF  RUL-POLL-STATUS = SPACES
               MOVE 'ACTIVE  '      TO RUL-POLL-STATUS
           END-IF.
           IF  RUL-POLL-MULTI = SPACE
               MOVE 'N'             TO RUL-POLL-MULTI
           END-IF.
           IF  RUL-POLL-SHOW = SPACE
               MOVE 'Y'             TO RUL-POLL-SHOW
           END-IF.

       B15-EXIT.
           EXIT.

      /*****************************************************************
      *    CLOSE A POLL - STATUS, CLOSE TIMESTAMP, CLOSING ADMIN,      *
      *    AND A CLOSE_POLL AUDIT RECORD                                *
      ******************************************************************
       B20-CLOSE-POLL.

           MOVE 'CLOSED  '          TO RUL-POLL-STATUS.
           PERFORM D90-BUILD-AUDIT-RECORD THRU D95-EXIT.
           MOVE 'CLOSE_POLL'        TO RUL-AUDIT-ACTION.
           MOVE 'Poll'              TO RUL-TARGET-TYPE.
           MOVE RUL-POLL-ID         TO RUL-TARGET-ID.
           STRING 'POLL CLOSED BY ' DELIMITED BY SIZE
                  RUL-ADMIN-ID       DELIMITED BY SPACE
               INTO RUL-AUDIT-DESCRIPTION.

       B25-EXIT.
           EXIT.

      /*****************************************************************
      *    ARCHIVE A POLL - STATUS AND AN ARCHIVE_POLL AUDIT RECORD    *
      ******************************************************************
       B30-ARCHIVE-POLL.

           MOVE 'ARCHIVED'          TO RUL-POLL-STATUS.
           PERFORM D90-BUILD-AUDIT-RECORD THRU D95-EXIT.
           MOVE 'ARCHIVE_POLL'      TO RUL-AUDIT-ACTION.
           MOVE 'Poll'              TO RUL-TARGET-TYPE.
           MOVE RUL-POLL-ID         TO RUL-TARGET-ID.
           STRING 'POLL ARCHIVED BY ' DELIMITED BY SIZE
                  RUL-ADMIN-ID         DELIMITED BY SPACE
               INTO RUL-AUDIT-DESCRIPTION.

       B35-EXIT.
           EXIT.

      /*****************************************************************
      *    DELETE-VOTE AUDIT - NO MASTER UPDATE, JUST THE TRAIL        *
      ******************************************************************
       B40-DELETE-VOTE-AUDIT.

           PERFORM D90-BUILD-AUDIT-RECORD THRU D95-EXIT.
           MOVE 'DELETE_VOTE'       TO RUL-AUDIT-ACTION.
           MOVE 'Vote'              TO RUL-TARGET-TYPE.
           STRING 'VOTE DELETED BY ' DELIMITED BY SIZE
                  RUL-ADMIN-ID        DELIMITED BY SPACE
               INTO RUL-AUDIT-DESCRIPTION.

       B45-EXIT.
           EXIT.

      /*****************************************************************
      *    BLOCK A VOTING DEVICE - REASON PLUS A BLOCK_DEVICE AUDIT    *
      ******************************************************************
       B50-BLOCK-DEVICE.

           PERFORM D90-BUILD-AUDIT-RECORD THRU D95-EXIT.
           MOVE 'BLOCK_DEVICE'      TO RUL-AUDIT-ACTION.
           MOVE 'DeviceFingerprint' TO RUL-TARGET-TYPE.
           MOVE RUL-DEVICE-ID       TO RUL-TARGET-ID.
           STRING 'DEVICE BLOCKED - ' DELIMITED BY SIZE
                  RUL-BLOCK-REASON    DELIMITED BY SIZE
               INTO RUL-AUDIT-DESCRIPTION.

       B55-EXIT.
           EXIT.

      /*****************************************************************
      *    UNBLOCK A VOTING DEVICE - UNBLOCK_DEVICE AUDIT              *
      ******************************************************************
       B60-UNBLOCK-DEVICE.

           PERFORM D90-BUILD-AUDIT-RECORD THRU D95-EXIT.
           MOVE 'UNBLOCK_DEVICE'    TO RUL-AUDIT-ACTION.
           MOVE 'DeviceFingerprint' TO RUL-TARGET-TYPE.
           MOVE RUL-DEVICE-ID       TO RUL-TARGET-ID.
           STRING 'DEVICE UNBLOCKED - ' DELIMITED BY SIZE
                  RUL-BLOCK-REASON      DELIMITED BY SIZE
               INTO RUL-AUDIT-DESCRIPTION.

       B65-EXIT.
           EXIT.

      /*****************************************************************
      *    COMMON AUDIT-RECORD STAMP - LOG ID, ADMIN AND TIMESTAMP     *
      *    ARE FILLED IN BY THE CALLER BEFORE THE CALL                 *
      ******************************************************************
       D90-BUILD-AUDIT-RECORD.

           IF  RUL-AUDIT-LOG-ID = SPACES
               SET  RUL-REJECTED    TO TRUE
           END-IF.

       D95-EXIT.
           EXIT.

      /*****************************************************************
      *    VALIDATE AN OPTION'S TEXT - NON-BLANK AFTER TRIM,           *
      *    1 - 500 CHARACTERS (50 IN THE OPTION-RECORD LAYOUT)         *
      ******************************************************************
       C10-VALIDATE-OPTION.

           MOVE  LENGTH OF RUL-OPT-TEXT
                                     TO TEXT-LENGTH-TRIMMED.
           PERFORM C11-TRIM-TRAILING-SPACE THRU C11-EXIT-TRIM
             UNTIL TEXT-LENGTH-TRIMMED = ZERO
                OR RUL-OPT-TEXT(TEXT-LENGTH-TRIMMED:1) NOT = SPACE.

           MOVE TEXT-LENGTH-TRIMMED   TO RUL-OPT-TEXT-LEN.

           IF  TEXT-LENGTH-TRIMMED = ZERO
               SET  RUL-REJECTED     TO TRUE
           END-IF.

       C15-EXIT.
           EXIT.

       C11-TRIM-TRAILING-SPACE.
           SUBTRACT 1                FROM TEXT-LENGTH-TRIMMED.
       C11-EXIT-TRIM.
           EXIT.

      /*****************************************************************
      *    NEXT ORDER NUMBER - MAX EXISTING + 1, ZERO IF NONE EXIST    *
      *    RUL-OPT-ORDER-ENTRY(1 THRU RUL-OPT-COUNT) HOLD THE POLL'S   *
      *    CURRENT ORDER NUMBERS, LOADED BY THE CALLER.                *
      ******************************************************************
       C20-NEXT-ORDER-NUMBER.

           MOVE ZERO                  TO MAX-ORDER-SEEN.
           IF  RUL-OPT-COUNT > ZERO
               PERFORM C21-FIND-MAX-ORDER THRU C21-EXIT-MAX
                 VARYING RULX-SUB FROM 1 BY 1
                   UNTIL RULX-SUB > RUL-OPT-COUNT
               ADD  1                 TO MAX-ORDER-SEEN
                                    GIVING NEXT-ORDER-WANTED
           ELSE
               MOVE ZERO              TO NEXT-ORDER-WANTED
           END-IF.

           MOVE NEXT-ORDER-WANTED     TO RUL-OPT-ORDER-NUM.

      * REJECT AN EXPLICIT ORDER NUMBER THAT IS NEGATIVE (CAN'T
      * HAPPEN IN AN UNSIGNED PICTURE) OR ALREADY IN USE.
           MOVE 'N'                   TO DUP-ORDER-FOUND.
           IF  RUL-OPT-COUNT > ZERO
               PERFORM C22-CHECK-DUP-ORDER THRU C22-EXIT-DUP
                 VARYING RULX-SUB FROM 1 BY 1
                   UNTIL RULX-SUB > RUL-OPT-COUNT
           END-IF.
           IF  DUPLICATE-ORDER-FOUND
               SET  RUL-REJECTED       TO TRUE
           END-IF.

       C25-EXIT.
           EXIT.

       C21-FIND-MAX-ORDER.
           IF  RUL-OPT-ORDER-ENTRY(RULX-SUB) > MAX-ORDER-SEEN
               MOVE RUL-OPT-ORDER-ENTRY(RULX-SUB)
                                     TO MAX-ORDER-SEEN
           END-IF.
       C21-EXIT-MAX.
           EXIT.

       C22-CHECK-DUP-ORDER.
           IF  RUL-OPT-ORDER-ENTRY(RULX-SUB) = RUL-OPT-ORDER-NUM
               MOVE 'Y'                TO DUP-ORDER-FOUND
           END-IF.
       C22-EXIT-DUP.
           EXIT.

      /*****************************************************************
      *    RENUMBER OPTIONS - SORT BY ORDER NUMBER (CALLER SORTS THE  *
      *    TABLE BEFORE CALLING) AND RESTAMP 0, 1, 2, ... CONSECUTIVE  *
      ******************************************************************
       C30-RENUMBER-OPTIONS.

           IF  RUL-OPT-COUNT > ZERO
               PERFORM C31-RENUMBER-ENTRY THRU C31-EXIT-RENUM
                 VARYING RULX-SUB FROM 1 BY 1
                   UNTIL RULX-SUB > RUL-OPT-COUNT
           END-IF.

       C35-EXIT.
           EXIT.

       C31-RENUMBER-ENTRY.
           COMPUTE RUL-OPT-ORDER-ENTRY(RULX-SUB) = RULX-SUB - 1.
       C31-EXIT-RENUM.
           EXIT.
