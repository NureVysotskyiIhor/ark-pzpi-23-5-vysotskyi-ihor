      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    AVSCNTLK.
       AUTHOR.        D SCHULTE.
       DATE-WRITTEN.  NOVEMBER 2001.
       DATE-COMPILED.
       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
       SECURITY.      BATCH.
      *REMARKS.       THIRD STEP OF THE NIGHTLY POLL CYCLE.  SCORES
      *               EACH KIOSK VOTE TRANSACTION AGAINST ITS OWNING
      *               DEVICE'S CONFIGURED THRESHOLDS - A LOGISTIC
      *               CONFIDENCE FIGURE, AN ANOMALY SCORE MEASURING
      *               HOW FAR THE VOTING TIME FALLS FROM THE 15-
      *               SECOND EXPECTED PACE, AND A BINARY CHOICE
      *               ENTROPY - THEN ASSIGNS APPROVED/SUSPICIOUS/
      *               REJECTED AND WRITES THE SCORED RECORD.  ENDS
      *               WITH A PER-KIOSK SUMMARY APPENDED TO THE SHARED
      *               REPORT DATASET.

      * CHANGE HISTORY ------------------------------------------------
      * 11/09/2001 DLC ORIGINAL PROGRAM.  FIRST GENERATION KIOSKS
      *                RETURNED ONLY A YES/NO VOTE AND A TIMESTAMP -
      *                SCORING WAS A STRAIGHT VOTING-TIME BAND TEST.
      * 07/22/2004 DLC ADD THE LOGISTIC CONFIDENCE CALCULATION,
      *                REQUESTED BY VENDOR SUPPORT AFTER THE KIOSK
      *                FIRMWARE UPGRADE ADDED SUB-SECOND TIMING.
      * 03/03/2009 DLC ADD BINARY CHOICE ENTROPY TO THE SCORED RECORD.
      * 05/12/2010 DLC KIOSK CONFIG NOW READ FROM THE IOTCONFIG
      *                MASTER INSTEAD OF A HARD-CODED THRESHOLD TABLE
      *                COMPILED INTO THIS PROGRAM.
      * 02/11/2022 DLC CONVERTED TO THE WEB/KIOSK POLL PLATFORM
      *                RECORD LAYOUTS AND THE SHARED REPORT DATASET;
      *                ADDED THE POLLS LOOKUP SO A VOTE AGAINST AN
      *                UNKNOWN POLL IS REJECTED THE SAME WAY AS AN
      *                UNKNOWN DEVICE (TICKET AVS-0512).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER,
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

           SELECT IOTCONFIG
               ASSIGN TO IOTCONFG
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(1).

           SELECT POLLS
               ASSIGN TO POLLS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(2).

           SELECT IOTVOTES-IN
               ASSIGN TO IOTVIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(3).

           SELECT IOTVOTES-OUT
               ASSIGN TO IOTVOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(4).

           SELECT REPORT-FILE
               ASSIGN TO AVSRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(5).

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  IOTCONFIG.
       COPY AVSIOTC.

       FD  POLLS.
       COPY AVSPOLL.

       FD  IOTVOTES-IN.
       COPY AVSIOTV.

       FD  IOTVOTES-OUT.
       COPY AVSIOTVO.

       FD  REPORT-FILE.
       01  AVS-REPORT-RECORD             PIC  X(132).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'AVSCNTLK'.
         03  AVS-RUN-DATE              PIC  9(06).
         03  AVS-RUN-TIME              PIC  9(08).

         03  MTX                       PIC S9(04)   COMP VALUE ZERO.
         03  DEVICE-FOUND-SWITCH       PIC  X(01)   VALUE 'N'.
           88  DEVICE-WAS-FOUND                     VALUE 'Y'.
         03  POLL-FOUND-SWITCH         PIC  X(01)   VALUE 'N'.
           88  POLL-WAS-FOUND                       VALUE 'Y'.

         03  CNT-READ                  PIC S9(07)   COMP VALUE ZERO.
         03  CNT-SCORED                PIC S9(07)   COMP VALUE ZERO.
         03  CNT-REJ-UNKNOWN           PIC S9(07)   COMP VALUE ZERO.

      * WORK AREA FOR BYTE-ENCODED NUMBERS (SHOP STANDARD LAYOUT)
       01  DOUBLE-WORD                 PIC S9(18)   BINARY.
       01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
         03  FILLER                    PIC  X(4).
         03  FULL-WORD                 PIC S9(9)    BINARY.
         03  FOUR-BYTES      REDEFINES FULL-WORD.
           05  HI-MSB                  PIC  X.
           05  THREE-BYTES.
             07  HI-LSB                PIC  X.
             07  HALF-WORD             PIC S9(4)    BINARY.
             07  TWO-BYTES   REDEFINES HALF-WORD.
               09  LO-MSB              PIC  X.
               09  LO-LSB              PIC  X.

      * IN-MEMORY KIOSK CONFIG TABLE, KEYED BY IKT-DEVICE-ID
       01  AVS-KIOSK-TABLE.
         03  IK-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  IK-ENTRY  OCCURS 1000 TIMES INDEXED BY ICX.
           05  IKT-DEVICE-ID           PIC  X(36).
           05  IKT-KIOSK-ID            PIC  X(20).
           05  IKT-CONF-THRESHOLD      PIC  9V99.
           05  IKT-ANOM-THRESHOLD      PIC  9V99.
           05  IKT-TOTAL-VOTES         PIC S9(07)   COMP VALUE ZERO.
           05  IKT-APPROVED            PIC S9(07)   COMP VALUE ZERO.
           05  IKT-SUSPICIOUS          PIC S9(07)   COMP VALUE ZERO.
           05  FILLER                  PIC  X(10).

      * IN-MEMORY POLL TABLE, KEYED BY PLT-POLL-ID - EXISTENCE CHECK
      * ONLY, THE POLL'S OWN DETAIL FIELDS ARE NOT NEEDED HERE.
       01  AVS-POLL-TABLE.
         03  PL-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  PL-ENTRY  OCCURS 500 TIMES INDEXED BY PLX.
           05  PLT-POLL-ID             PIC  X(36).
           05  FILLER                  PIC  X(04).

      * HAND-ROLLED FIXED-POINT MATH WORK AREA - NO INTRINSIC
      * FUNCTIONS ON THIS COMPILER.  E-TO-THE-X BY A FIXED 20-TERM
      * TAYLOR SERIES; NATURAL LOG BY THE INVERSE-HYPERBOLIC-TANGENT
      * SERIES (CONVERGES QUICKLY FOR ARGUMENTS IN (0,1)).
       01  MATH-WORK.
         03  MATH-X                    PIC S9(04)V9(06).
         03  MATH-TERM                 PIC S9(07)V9(08).
         03  MATH-SUM                  PIC S9(07)V9(08).
         03  MATH-EXP-RESULT           PIC S9(07)V9(08).
         03  MATH-FACTOR               PIC S9(07)V9(08).
         03  LN-ARGUMENT               PIC S9(04)V9(06).
         03  LN-Y                      PIC S9(04)V9(06).
         03  LN-Y-SQUARED              PIC S9(04)V9(06).
         03  LN-TERM                   PIC S9(07)V9(08).
         03  LN-SUM                    PIC S9(07)V9(08).
         03  LN-RESULT                 PIC S9(04)V9(06).
         03  LN-2-CONSTANT             PIC 9V9(06)  VALUE 0.693147.
         03  T-SECONDS                 PIC S9(05)V99.
         03  VOTING-TIME-DEC           PIC S9(07)V99.
         03  CONFIDENCE-WORK           PIC 9V99.
         03  ANOMALY-WORK              PIC 99V99.
         03  ENTROPY-P                 PIC S9(01)V9(06).
         03  ENTROPY-Q                 PIC S9(01)V9(06).
         03  ENTROPY-LOG2-P            PIC S9(04)V9(06).
         03  ENTROPY-LOG2-Q            PIC S9(04)V9(06).
         03  ENTROPY-TERM-1            PIC S9(04)V9(06).
         03  ENTROPY-TERM-2            PIC S9(04)V9(06).
         03  ENTROPY-WORK              PIC S9(01)V99.
         03  VALID-STATUS-WORK         PIC  X(10).
         03  FILLER                    PIC  X(06).

       COPY AVSRTC.

       COPY AVSFSTAT.

       01  AVS-REPORT-LINE-HDR.
         03  RH-LIT                    PIC  X(40)
             VALUE 'AVS KIOSK VOTE SCORING - PER-DEVICE SUMM'.
         03  FILLER                    PIC  X(92)   VALUE SPACES.

       01  AVS-REPORT-LINE-DTL.
         03  RD-KIOSK-ID               PIC  X(20).
         03  FILLER                    PIC  X(02)   VALUE SPACES.
         03  RD-LIT-TOT                PIC  X(07)   VALUE 'TOTAL='.
         03  RD-TOTAL                  PIC  ZZZZ9.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RD-LIT-APP                PIC  X(05)   VALUE 'OK='.
         03  RD-APPROVED               PIC  ZZZZ9.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RD-LIT-SUS                PIC  X(05)   VALUE 'SUS='.
         03  RD-SUSPICIOUS             PIC  ZZZZ9.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RD-LIT-RATE               PIC  X(06)   VALUE 'RATE=  '.
         03  RD-APPROVAL-RATE          PIC  Z9.99.
         03  FILLER                    PIC  X(01)   VALUE '%'.
         03  FILLER                    PIC  X(63)   VALUE SPACES.

      /*****************************************************************
      *                                                                *
      *    PROCEDURE DIVISION                                          *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.

      ******************************************************************
      *    MAINLINE ROUTINE                                            *
      ******************************************************************
       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B15-EXIT.

           IF  RTC-CODE = ZERO
               PERFORM C20-SCORE-ONE-VOTE THRU C29-EXIT-SCORE
                 UNTIL FS-EOFILE(3)
                    OR RTC-CODE NOT = ZERO
           END-IF.

           IF  RTC-CODE = ZERO AND IK-TOTL > ZERO
               PERFORM F00-PRINT-KIOSK-BLOCK THRU F09-EXIT
                 VARYING ICX FROM 1 BY 1 UNTIL ICX > IK-TOTL
           END-IF.

           PERFORM B20-TERMINATION THRU B25-EXIT.

           GOBACK.

      /*****************************************************************
      *    PROGRAM INITIALIZATION ROUTINE                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY AVSBANI.

           MOVE 5                      TO FS-TOTL.
           MOVE 'IOTCONFG'              TO FS-FILE-NAME(1).
           MOVE 'POLLS   '              TO FS-FILE-NAME(2).
           MOVE 'IOTVIN  '              TO FS-FILE-NAME(3).
           MOVE 'IOTVOUT '              TO FS-FILE-NAME(4).
           MOVE 'AVSRPT  '              TO FS-FILE-NAME(5).

           PERFORM B91-SET-OPEN-FLAG THRU B91-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           OPEN INPUT  IOTCONFIG
                       POLLS
                       IOTVOTES-IN.
           OPEN OUTPUT IOTVOTES-OUT.
           OPEN EXTEND REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           IF  RTC-CODE = ZERO
               PERFORM C00-LOAD-KIOSK-CONFIG THRU C09-EXIT-LOAD
               PERFORM C10-LOAD-POLLS        THRU C19-EXIT-LOAD
               MOVE 'R'                 TO FS-OPERATION(3)
               READ IOTVOTES-IN
                   AT END SET FS-EOFILE(3) TO TRUE
               END-READ
               IF  NOT FS-EOFILE(3)
                   PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                     VARYING FSX FROM 3 BY 1 UNTIL FSX > 3
               END-IF
           END-IF.

       B15-EXIT.
           EXIT.

       B91-SET-OPEN-FLAG.
           MOVE 'O'                    TO FS-OPERATION(FSX).
       B91-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    PROGRAM TERMINATION ROUTINE                                 *
      ******************************************************************
       B20-TERMINATION.

           PERFORM B92-SET-CLOSE-FLAG THRU B92-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           CLOSE IOTCONFIG
                 POLLS
                 IOTVOTES-IN
                 IOTVOTES-OUT
                 REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           COPY AVSBANT.

       B25-EXIT.
           EXIT.

       B92-SET-CLOSE-FLAG.
           MOVE 'C'                    TO FS-OPERATION(FSX).
       B92-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    CHECK A SEQUENTIAL FILE'S STATUS                            *
      ******************************************************************
       B90-CHECK-STATUS.

           COPY AVSFCHK.

       B95-EXIT-CHECK.
           EXIT.

      /*****************************************************************
      *    LOAD THE KIOSK CONFIGURATION MASTER                         *
      ******************************************************************
       C00-LOAD-KIOSK-CONFIG.

           MOVE ZERO                   TO IK-TOTL.
           MOVE 'R'                    TO FS-OPERATION(1).
           READ IOTCONFIG
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

           PERFORM C01-LOAD-ONE-CONFIG THRU C01-EXIT-ONE
             UNTIL FS-EOFILE(1)
                OR RTC-CODE NOT = ZERO.

       C09-EXIT-LOAD.
           EXIT.

       C01-LOAD-ONE-CONFIG.

           IF  NOT FS-NORMAL(1)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 1 BY 1 UNTIL FSX > 1
               GO TO C01-EXIT-ONE
           END-IF.

           ADD  1                      TO IK-TOTL.
           SET  ICX                    TO IK-TOTL.
           MOVE IC-DEVICE-ID           TO IKT-DEVICE-ID(ICX).
           MOVE IC-KIOSK-ID            TO IKT-KIOSK-ID(ICX).
           MOVE IC-CONF-THRESHOLD      TO IKT-CONF-THRESHOLD(ICX).
           MOVE IC-ANOM-THRESHOLD      TO IKT-ANOM-THRESHOLD(ICX).
           MOVE ZERO                   TO IKT-TOTAL-VOTES(ICX)
                                          IKT-APPROVED(ICX)
                                          IKT-SUSPICIOUS(ICX).

           MOVE 'R'                    TO FS-OPERATION(1).
           READ IOTCONFIG
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

       C01-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    LOAD THE POLL MASTER (EXISTENCE CHECK ONLY)                 *
      ******************************************************************
       C10-LOAD-POLLS.

           MOVE ZERO                   TO PL-TOTL.
           MOVE 'R'                    TO FS-OPERATION(2).
           READ POLLS
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

           PERFORM C11-LOAD-ONE-POLL THRU C11-EXIT-ONE
             UNTIL FS-EOFILE(2)
                OR RTC-CODE NOT = ZERO.

       C19-EXIT-LOAD.
           EXIT.

       C11-LOAD-ONE-POLL.

           IF  NOT FS-NORMAL(2)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 2 BY 1 UNTIL FSX > 2
               GO TO C11-EXIT-ONE
           END-IF.

           ADD  1                      TO PL-TOTL.
           SET  PLX                    TO PL-TOTL.
           MOVE PL-POLL-ID             TO PLT-POLL-ID(PLX).

           MOVE 'R'                    TO FS-OPERATION(2).
           READ POLLS
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

       C11-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    UNIT 4 - SCORE ONE KIOSK VOTE TRANSACTION                   *
      ******************************************************************
       C20-SCORE-ONE-VOTE.

           ADD  1                      TO CNT-READ.

           MOVE 'N'                    TO DEVICE-FOUND-SWITCH.
           MOVE 'N'                    TO POLL-FOUND-SWITCH.

           PERFORM D01-FIND-DEVICE THRU D01-EXIT-FIND
             VARYING ICX FROM 1 BY 1
               UNTIL ICX > IK-TOTL OR DEVICE-WAS-FOUND.
           IF  DEVICE-WAS-FOUND
               SET  ICX                 DOWN BY 1
           END-IF.

           IF  DEVICE-WAS-FOUND
               PERFORM D10-FIND-POLL THRU D10-EXIT-FIND
                 VARYING PLX FROM 1 BY 1
                   UNTIL PLX > PL-TOTL OR POLL-WAS-FOUND
           END-IF.

           IF  DEVICE-WAS-FOUND AND POLL-WAS-FOUND
               PERFORM E00-COMPUTE-SCORES THRU E09-EXIT-SCORE
               PERFORM E30-SET-VALID-STATUS THRU E39-EXIT-STATUS
               MOVE 'W'                 TO FS-OPERATION(4)
               WRITE AVS-SCORED-IOT-VOTE-RECORD
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 4 BY 1 UNTIL FSX > 4
               ADD  1                   TO CNT-SCORED
                                           IKT-TOTAL-VOTES(ICX)
               IF  SV-APPROVED
                   ADD 1                TO IKT-APPROVED(ICX)
               END-IF
               IF  SV-SUSPICIOUS
                   ADD 1                TO IKT-SUSPICIOUS(ICX)
               END-IF
           ELSE
               ADD  1                   TO CNT-REJ-UNKNOWN
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(3).
           READ IOTVOTES-IN
               AT END SET FS-EOFILE(3) TO TRUE
           END-READ.
           IF  NOT FS-EOFILE(3) AND NOT FS-NORMAL(3)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 3 BY 1 UNTIL FSX > 3
           END-IF.

       C29-EXIT-SCORE.
           EXIT.

       D01-FIND-DEVICE.
           IF  IKT-DEVICE-ID(ICX) = IV-DEVICE-ID
               SET  DEVICE-WAS-FOUND    TO TRUE
           END-IF.
       D01-EXIT-FIND.
           EXIT.

       D10-FIND-POLL.
           IF  PLT-POLL-ID(PLX) = IV-POLL-ID
               SET  POLL-WAS-FOUND      TO TRUE
           END-IF.
       D10-EXIT-FIND.
           EXIT.

      /*****************************************************************
      *    UNIT 4 - COMPUTE CONFIDENCE, ANOMALY SCORE AND ENTROPY      *
      *    FOR THE VOTE JUST READ, AND BUILD THE SCORED RECORD         *
      ******************************************************************
       E00-COMPUTE-SCORES.

           MOVE IV-VOTE-ID              TO SV-VOTE-ID.
           MOVE IV-DEVICE-ID            TO SV-DEVICE-ID.
           MOVE IV-POLL-ID              TO SV-POLL-ID.
           MOVE IV-OPTION-ID            TO SV-OPTION-ID.
           MOVE IV-RATING               TO SV-RATING.
           MOVE IV-VOTING-TIME-MS       TO SV-VOTING-TIME-MS.
           MOVE IV-VOTING-TIME-MS       TO VOTING-TIME-DEC.

      * CONFIDENCE = 1 / ( 1 + E ** ( -0.1 * (T - 15) ) ), T IN SECONDS
           COMPUTE T-SECONDS = VOTING-TIME-DEC / 1000.
           COMPUTE MATH-X = -0.1 * (T-SECONDS - 15).
           PERFORM E10-COMPUTE-EXP THRU E19-EXIT-EXP.
           COMPUTE CONFIDENCE-WORK ROUNDED =
               1 / (1 + MATH-EXP-RESULT).
           MOVE CONFIDENCE-WORK         TO SV-CONFIDENCE.

      * ANOMALY SCORE = ABS(VOTINGTIMEMS - 15000) / 5000
           IF  VOTING-TIME-DEC > 15000
               COMPUTE ANOMALY-WORK ROUNDED =
                   (VOTING-TIME-DEC - 15000) / 5000
           ELSE
               COMPUTE ANOMALY-WORK ROUNDED =
                   (15000 - VOTING-TIME-DEC) / 5000
           END-IF.
           MOVE ANOMALY-WORK            TO SV-ANOMALY-SCORE.

      * ENTROPY = -P*LOG2(P) - (1-P)*LOG2(1-P), P = MIN(T-MS/30000,1)
           IF  VOTING-TIME-DEC >= 30000
               MOVE 1                   TO ENTROPY-P
               MOVE 0                   TO ENTROPY-Q
           ELSE
               COMPUTE ENTROPY-P = VOTING-TIME-DEC / 30000
               COMPUTE ENTROPY-Q = 1 - ENTROPY-P
           END-IF.

           IF  ENTROPY-P = ZERO OR ENTROPY-P = 1
               MOVE ENTROPY-P           TO ENTROPY-WORK
           ELSE
               MOVE ENTROPY-P           TO LN-ARGUMENT
               PERFORM E20-COMPUTE-LOG2 THRU E29-EXIT-LOG2
               MOVE LN-RESULT           TO ENTROPY-LOG2-P
               MOVE ENTROPY-Q           TO LN-ARGUMENT
               PERFORM E20-COMPUTE-LOG2 THRU E29-EXIT-LOG2
               MOVE LN-RESULT           TO ENTROPY-LOG2-Q
               COMPUTE ENTROPY-TERM-1 = ENTROPY-P * ENTROPY-LOG2-P
               COMPUTE ENTROPY-TERM-2 = ENTROPY-Q * ENTROPY-LOG2-Q
               COMPUTE ENTROPY-WORK ROUNDED =
                   ZERO - ENTROPY-TERM-1 - ENTROPY-TERM-2
           END-IF.
           MOVE ENTROPY-WORK            TO SV-ENTROPY.

      * SUSPICION FLAG
           IF  CONFIDENCE-WORK < 0.30
               OR ANOMALY-WORK > IKT-ANOM-THRESHOLD(ICX)
               SET  SV-SUSPICIOUS       TO TRUE
           ELSE
               SET  SV-NOT-SUSPICIOUS   TO TRUE
           END-IF.

       E09-EXIT-SCORE.
           EXIT.

      /*****************************************************************
      *    E TO THE X, FIXED 20-TERM TAYLOR SERIES                     *
      *    E**X = SUM (X**N / N!), N = 0 TO 19                         *
      ******************************************************************
       E10-COMPUTE-EXP.

           MOVE 1                       TO MATH-SUM.
           MOVE 1                       TO MATH-TERM.

           PERFORM E11-EXP-STEP THRU E11-EXIT-STEP
             VARYING MTX FROM 1 BY 1 UNTIL MTX > 20.

           MOVE MATH-SUM                TO MATH-EXP-RESULT.

       E19-EXIT-EXP.
           EXIT.

       E11-EXP-STEP.
           COMPUTE MATH-TERM ROUNDED = MATH-TERM * MATH-X / MTX.
           ADD  MATH-TERM               TO MATH-SUM.
       E11-EXIT-STEP.
           EXIT.

      /*****************************************************************
      *    LOG BASE 2 OF LN-ARGUMENT (0 < ARGUMENT < 1), VIA THE       *
      *    INVERSE-HYPERBOLIC-TANGENT SERIES FOR NATURAL LOG -         *
      *    LN(X) = 2 * ( Y + Y**3/3 + Y**5/5 + ... ), Y = (X-1)/(X+1)  *
      *    LOG2(X) = LN(X) / LN(2)                                     *
      ******************************************************************
       E20-COMPUTE-LOG2.

           COMPUTE LN-Y = (LN-ARGUMENT - 1) / (LN-ARGUMENT + 1).
           COMPUTE LN-Y-SQUARED = LN-Y * LN-Y.
           MOVE LN-Y                    TO LN-TERM.
           MOVE LN-Y                    TO LN-SUM.

           PERFORM E21-LOG2-STEP THRU E21-EXIT-STEP
             VARYING MTX FROM 1 BY 1 UNTIL MTX > 15.

           COMPUTE LN-RESULT ROUNDED = (2 * LN-SUM) / LN-2-CONSTANT.

       E29-EXIT-LOG2.
           EXIT.

       E21-LOG2-STEP.
           COMPUTE LN-TERM ROUNDED = LN-TERM * LN-Y-SQUARED.
           COMPUTE LN-SUM = LN-SUM + LN-TERM / ((2 * MTX) + 1).
       E21-EXIT-STEP.
           EXIT.

      /*****************************************************************
      *    UNIT 4 - VALIDATION STATUS AGAINST THE DEVICE THRESHOLD     *
      ******************************************************************
       E30-SET-VALID-STATUS.

           IF  ANOMALY-WORK > (2 * IKT-ANOM-THRESHOLD(ICX))
               SET  SV-REJECTED         TO TRUE
           ELSE
               IF  SV-SUSPICIOUS
                   SET  SV-SUSPECT      TO TRUE
               ELSE
                   SET  SV-APPROVED     TO TRUE
               END-IF
           END-IF.

       E39-EXIT-STATUS.
           EXIT.

      /*****************************************************************
      *    REPORT SECTION 3 - PER-DEVICE KIOSK SUMMARY                 *
      ******************************************************************
       F00-PRINT-KIOSK-BLOCK.

           IF  ICX = 1
               MOVE SPACES              TO AVS-REPORT-LINE-HDR
               MOVE 'AVS KIOSK VOTE SCORING - PER-DEVICE SUMM'
                                        TO RH-LIT
               WRITE AVS-REPORT-RECORD FROM AVS-REPORT-LINE-HDR
           END-IF.

           MOVE SPACES                 TO AVS-REPORT-LINE-DTL.
           MOVE IKT-KIOSK-ID(ICX)      TO RD-KIOSK-ID.
           MOVE IKT-TOTAL-VOTES(ICX)   TO RD-TOTAL.
           MOVE IKT-APPROVED(ICX)      TO RD-APPROVED.
           MOVE IKT-SUSPICIOUS(ICX)    TO RD-SUSPICIOUS.

           IF  IKT-TOTAL-VOTES(ICX) > ZERO
               COMPUTE RD-APPROVAL-RATE ROUNDED =
                   IKT-APPROVED(ICX) * 100 / IKT-TOTAL-VOTES(ICX)
           ELSE
               MOVE ZERO                TO RD-APPROVAL-RATE
           END-IF.

           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-DTL.

       F09-EXIT.
           EXIT.
