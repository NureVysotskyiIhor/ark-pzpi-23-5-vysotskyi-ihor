      ******************************************************************
      *                                                                *
      *    AVSPOLL   - POLL MASTER RECORD                              *
      *                                                                *
      *    FILE:      POLLS  (LINE SEQUENTIAL, ONE RECORD PER POLL)    *
      *    RECLEN:    268                                              *
      *                                                                *
      *    REMARKS.  ONE ROW PER POLL.  LOADED ENTIRELY INTO THE       *
      *               AVS-POLL-TABLE (SEE AVSCNTLP/AVSCNTLS/AVSCNTLA)  *
      *               FOR IN-MEMORY LOOKUP BY POLL ID.                 *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * 03/30/2022 DLC ADD PL-ORGANIZER-FP-ID, REQUESTED SO THE
      *                ORGANIZING DEVICE COULD BE EXCLUDED FROM ITS
      *                OWN POLL'S ANOMALY SCORE (TICKET AVS-0512).
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-POLL-RECORD.
         03  PL-POLL-ID                PIC  X(36).
         03  PL-POLL-TITLE              PIC  X(50).
         03  PL-POLL-QUESTION           PIC  X(80).
         03  PL-POLL-TYPE               PIC  X(08).
           88  PL-TYPE-SINGLE                        VALUE 'SINGLE  '.
           88  PL-TYPE-MULTIPLE                      VALUE 'MULTIPLE'.
           88  PL-TYPE-RATING                        VALUE 'RATING  '.
           88  PL-TYPE-OPEN                          VALUE 'OPEN    '.
         03  PL-POLL-STATUS             PIC  X(08).
           88  PL-STATUS-ACTIVE                      VALUE 'ACTIVE  '.
           88  PL-STATUS-CLOSED                      VALUE 'CLOSED  '.
           88  PL-STATUS-ARCHIVED                    VALUE 'ARCHIVED'.
         03  PL-MULTI-ANSWERS           PIC  X(01).
           88  PL-MULTI-YES                          VALUE 'Y'.
           88  PL-MULTI-NO                           VALUE 'N'.
         03  PL-SHOW-RESULTS            PIC  X(01).
           88  PL-SHOW-YES                           VALUE 'Y'.
           88  PL-SHOW-NO                            VALUE 'N'.
         03  PL-CREATED-AT              PIC  X(19).
         03  PL-ORGANIZER-FP-ID         PIC  X(36).
         03  FILLER                     PIC  X(29).
