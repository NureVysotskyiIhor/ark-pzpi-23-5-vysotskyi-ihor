      ******************************************************************
      *                                                                *
      *    AVSVOTE   - INCOMING VOTE TRANSACTION RECORD                *
      *                                                                *
      *    FILE:      VOTES-IN  (LINE SEQUENTIAL)                      *
      *    RECLEN:    167 (SPEC VOTE-TXN-RECORD IS 163 - 4 BYTES OF    *
      *               SHOP RESERVE FILLER ADDED PER STANDARD PRACTICE) *
      *                                                                *
      *    REMARKS.  ONE ROW PER VOTE ATTEMPT SUBMITTED BY A PUBLIC    *
      *               WEB TERMINAL.  VT-OPTION-ID IS SPACES FOR AN     *
      *               OPEN-ANSWER POLL.  READ SEQUENTIALLY BY          *
      *               AVSCNTLP AND VALIDATED AGAINST THE POLL AND      *
      *               FINGERPRINT TABLES.                              *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-VOTE-TXN-RECORD.
         03  VT-VOTE-ID                 PIC  X(36).
         03  VT-POLL-ID                 PIC  X(36).
         03  VT-OPTION-ID               PIC  X(36).
         03  VT-FP-ID                   PIC  X(36).
         03  VT-VOTED-AT                PIC  X(19).
         03  FILLER                     PIC  X(04).
