      ******************************************************************
      *                                                                *
      *    AVSIOTC   - KIOSK (IOT) CONFIGURATION MASTER RECORD         *
      *                                                                *
      *    FILE:      IOTCONFIG  (LINE SEQUENTIAL)                     *
      *    RECLEN:    91                                               *
      *                                                                *
      *    REMARKS.  ONE ROW PER PHYSICAL KIOSK.  LOADED INTO THE      *
      *               AVS-KIOSK-TABLE BY AVSCNTLK BEFORE THE VOTE      *
      *               TRANSACTION FILE IS READ, KEYED BY IC-DEVICE-ID. *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-IOT-CONFIG-RECORD.
         03  IC-DEVICE-ID               PIC  X(36).
         03  IC-KIOSK-ID                PIC  X(20).
         03  IC-POLL-INTERVAL-MS        PIC  9(07).
         03  IC-DISPLAY-TIMEOUT-MS      PIC  9(07).
         03  IC-CONF-THRESHOLD          PIC  9V99.
         03  IC-ANOM-THRESHOLD          PIC  9V99.
         03  IC-IS-ENABLED              PIC  X(01).
           88  IC-ENABLED                            VALUE 'Y'.
           88  IC-DISABLED                           VALUE 'N'.
         03  IC-CONFIG-VERSION          PIC  9(04).
         03  FILLER                     PIC  X(10).
