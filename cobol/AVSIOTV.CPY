      ******************************************************************
      *                                                                *
      *    AVSIOTV   - INCOMING KIOSK (IOT) VOTE TRANSACTION RECORD    *
      *                                                                *
      *    FILE:      IOTVOTES-IN  (LINE SEQUENTIAL)                   *
      *    RECLEN:    157 (SPEC IOT-VOTE-TXN-RECORD IS 153 - 4 BYTES   *
      *               OF SHOP RESERVE FILLER ADDED PER STANDARD        *
      *               PRACTICE)                                        *
      *                                                                *
      *    REMARKS.  ONE ROW PER VOTE CAST AT A PHYSICAL KIOSK.        *
      *               IV-OPTION-ID IS SPACES UNLESS THE KIOSK RAN A    *
      *               CHOICE POLL; IV-RATING IS ZERO UNLESS THE KIOSK  *
      *               RAN A RATING POLL.  READ SEQUENTIALLY BY         *
      *               AVSCNTLK AND SCORED AGAINST THE KIOSK'S          *
      *               CONFIGURED THRESHOLDS.                           *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-IOT-VOTE-TXN-RECORD.
         03  IV-VOTE-ID                 PIC  X(36).
         03  IV-DEVICE-ID               PIC  X(36).
         03  IV-POLL-ID                 PIC  X(36).
         03  IV-OPTION-ID               PIC  X(36).
         03  IV-RATING                  PIC  9(02).
         03  IV-VOTING-TIME-MS          PIC  9(07).
         03  FILLER                     PIC  X(04).
