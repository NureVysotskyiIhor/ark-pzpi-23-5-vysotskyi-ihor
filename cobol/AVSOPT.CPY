      ******************************************************************
      *                                                                *
      *    AVSOPT    - POLL OPTION MASTER RECORD                       *
      *                                                                *
      *    FILE:      OPTIONS  (LINE SEQUENTIAL, SORTED BY POLL ID     *
      *               THEN ORDER NUMBER)                               *
      *    RECLEN:    130 (SPEC OPTION-RECORD IS 126 - 4 BYTES OF      *
      *               SHOP RESERVE FILLER ADDED PER STANDARD PRACTICE) *
      *                                                                *
      *    REMARKS.  ONE ROW PER OPTION.  READ INTO THE AVS-OPTION-    *
      *               TABLE FOR THE POLL CURRENTLY BEING SUMMARIZED    *
      *               BY AVSCNTLS.  OP-ORDER-NUM DRIVES BOTH DISPLAY   *
      *               SEQUENCE AND THE RATING VALUE USED BY THE        *
      *               DISTRIBUTION-METRICS PARAGRAPH (ORDER NUM + 1).  *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-OPTION-RECORD.
         03  OP-OPT-ID                  PIC  X(36).
         03  OP-POLL-ID                 PIC  X(36).
         03  OP-OPT-TEXT                PIC  X(50).
         03  OP-ORDER-NUM               PIC  9(04).
         03  FILLER                     PIC  X(04).
