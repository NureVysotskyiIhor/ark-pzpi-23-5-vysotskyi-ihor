      ******************************************************************
      *                                                                *
      *    AVSBANT  - RUN-END BANNER AND COMMON TERMINATION            *
      *                                                                *
      *    COPYBOOK OWNER:  MAINFRAME PROGRAMMING                      *
      *    USED BY:         COPY INTO EVERY PROGRAM'S                  *
      *                     B20-TERMINATION PARAGRAPH                  *
      *                                                                *
      *    REMARKS.  DISPLAYS THE STANDARD JOB-STEP TRAILER SHOWING    *
      *               THE FINAL RETURN CODE.  RE-CUT FROM THE          *
      *               IESCNTL SUITE'S BATCHRTN COPYBOOK.               *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

           DISPLAY THIS-PGM ' ENDING - RETURN CODE ' RTC-CODE
                                     UPON CONSOLE.
           DISPLAY '*******************************************'
                                     UPON CONSOLE.
           MOVE RTC-CODE               TO RETURN-CODE.
