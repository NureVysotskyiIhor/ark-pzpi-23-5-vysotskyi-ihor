      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    AVSCNTLF.
       AUTHOR.        D SCHULTE.
       DATE-WRITTEN.  MARCH 1993.
       DATE-COMPILED.
       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
       SECURITY.      BATCH.
      *REMARKS.       FOURTH STEP OF THE NIGHTLY POLL CYCLE.  READS
      *               THE POSTED VOTE FILE AND TALLIES VOTES PER
      *               FINGERPRINTED DEVICE, COMPARES EACH DEVICE'S
      *               VOTE COUNT AGAINST THE FLEETWIDE AVERAGE, AND
      *               FLAGS ANY DEVICE VOTING FAR MORE THAN ITS SHARE
      *               AS ANOMALOUS.  WHEN AN ANOMALOUS FINDING
      *               DISAGREES WITH THE FINGERPRINT MASTER'S CURRENT
      *               BLOCKED FLAG, CALLS AVSRULES TO STAMP THE
      *               BLOCK/UNBLOCK AUDIT ENTRY FOR TOMORROW'S
      *               MASTER-REFRESH JOB TO PICK UP.  APPENDS THE
      *               ANOMALOUS-DEVICE LIST TO THE SHARED REPORT
      *               DATASET.

      * CHANGE HISTORY ------------------------------------------------
      * 03/15/1993 DLC ORIGINAL PROGRAM.  FLAT VOTE-COUNT-PER-DEVICE
      *                THRESHOLD, NO FLEETWIDE AVERAGE - A DEVICE WAS
      *                FLAGGED PAST A HARD-CODED COUNT OF 50 VOTES.
      * 11/30/1995 DLC REPLACE THE HARD-CODED THRESHOLD WITH A SCORE
      *                RELATIVE TO THE AVERAGE VOTES PER DEVICE, SO
      *                THE CHECK SCALES WITH ELECTION TURNOUT.
      * 08/19/1998 DLC Y2K REMEDIATION - AVS-RUN-DATE AND ALL DATE
      *                WORK FIELDS WIDENED TO 4-DIGIT YEARS.
      * 04/07/2004 DLC ADD THE BLOCK/UNBLOCK AUDIT CALL TO AVSRULES
      *                SO A FLIP IN THIS RUN'S ANOMALY FINDING IS NOT
      *                LOST UNTIL SOMEONE NOTICES THE REPORT.
      * 02/11/2022 DLC CONVERTED TO THE WEB/KIOSK POLL PLATFORM
      *                RECORD LAYOUTS AND THE SHARED REPORT DATASET
      *                (TICKET AVS-0512).
      * 11/14/2024 DLC AL-TARGET-TYPE WAS BEING HARD-CODED HERE TO
      *                'DEVICE' INSTEAD OF TAKEN FROM AVSRULES; ALSO
      *                SHORTENED THE TWO BLOCK-REASON LITERALS BELOW,
      *                WHICH WERE RUNNING PAST RUL-BLOCK-REASON'S 40
      *                BYTES AND GETTING CHOPPED ON EVERY CALL
      *                (TICKET AVS-1244).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER,
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

           SELECT FINGERPRINTS
               ASSIGN TO FINGRPNT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(1).

           SELECT VOTES-OUT
               ASSIGN TO VOTESOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(2).

           SELECT ADMINLOG-OUT
               ASSIGN TO ADMLGOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(3).

           SELECT REPORT-FILE
               ASSIGN TO AVSRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(4).

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  FINGERPRINTS.
       COPY AVSFPRNT.

       FD  VOTES-OUT.
       COPY AVSVOTEO.

       FD  ADMINLOG-OUT.
       COPY AVSADML.

       FD  REPORT-FILE.
       01  AVS-REPORT-RECORD             PIC  X(132).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'AVSCNTLF'.
         03  AVS-RUN-DATE              PIC  9(06).
         03  AVS-RUN-TIME              PIC  9(08).

         03  DEVICE-FOUND-SWITCH       PIC  X(01)   VALUE 'N'.
           88  DEVICE-WAS-FOUND                     VALUE 'Y'.
         03  BLOCK-CHANGE-SWITCH       PIC  X(01)   VALUE 'N'.
           88  BLOCK-STATE-CHANGED                  VALUE 'Y'.

         03  CNT-DEVICES               PIC S9(07)   COMP VALUE ZERO.
         03  CNT-VOTES-READ            PIC S9(07)   COMP VALUE ZERO.
         03  CNT-ANOMALOUS             PIC S9(07)   COMP VALUE ZERO.
         03  CNT-BLOCKED-THIS-RUN      PIC S9(07)   COMP VALUE ZERO.
         03  CNT-UNBLOCKED-THIS-RUN    PIC S9(07)   COMP VALUE ZERO.
         03  AUDIT-SEQ                 PIC S9(04)   COMP VALUE ZERO.

      * REDEFINES OF THE RUN-DATE/RUN-TIME ACCEPT AREAS, USED TO
      * BUILD THE ISO-STYLE TIMESTAMP STAMPED ON AUDIT LOG ENTRIES
      * THIS PROGRAM WRITES (AVSRULES REQUIRES THE CALLER TO SUPPLY
      * THE TIMESTAMP - IT HAS NO CLOCK OF ITS OWN).
       01  AVS-DATE-WORK               PIC  9(06).
       01  AVS-DATE-BROKEN-OUT REDEFINES AVS-DATE-WORK.
         03  AVS-DATE-YY               PIC  9(02).
         03  AVS-DATE-MM               PIC  9(02).
         03  AVS-DATE-DD               PIC  9(02).

       01  AVS-TIME-WORK               PIC  9(08).
       01  AVS-TIME-BROKEN-OUT REDEFINES AVS-TIME-WORK.
         03  AVS-TIME-HH               PIC  9(02).
         03  AVS-TIME-MM               PIC  9(02).
         03  AVS-TIME-SS               PIC  9(02).
         03  AVS-TIME-HS               PIC  9(02).

      * SURROGATE AUDIT-LOG-ID BUILT FROM PROGRAM ID / RUN STAMP /
      * A WITHIN-RUN SEQUENCE NUMBER - NO GUID GENERATOR ON THIS
      * COMPILER, SO THE KEY IS MANUFACTURED THE SAME WAY THE SHOP
      * BUILDS OTHER SURROGATE KEYS FOR GENERATED RECORDS.
       01  AUDIT-ID-WORK.
         03  AIW-PGM                   PIC  X(08).
         03  AIW-DATE                  PIC  9(06).
         03  AIW-TIME                  PIC  9(08).
         03  AIW-SEQ                   PIC  9(04).
         03  FILLER                    PIC  X(10)   VALUE SPACES.

       01  RUL-TIMESTAMP-WORK          PIC  X(19)   VALUE SPACES.

      * WORK AREA FOR BYTE-ENCODED NUMBERS (SHOP STANDARD LAYOUT)
       01  DOUBLE-WORD                 PIC S9(18)   BINARY.
       01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
         03  FILLER                    PIC  X(4).
         03  FULL-WORD                 PIC S9(9)    BINARY.
         03  FOUR-BYTES      REDEFINES FULL-WORD.
           05  HI-MSB                  PIC  X.
           05  THREE-BYTES.
             07  HI-LSB                PIC  X.
             07  HALF-WORD             PIC S9(4)    BINARY.
             07  TWO-BYTES   REDEFINES HALF-WORD.
               09  LO-MSB              PIC  X.
               09  LO-LSB              PIC  X.

      * IN-MEMORY DEVICE TABLE, KEYED BY DVT-FP-ID - LOADED FROM THE
      * FINGERPRINT MASTER, TALLIED FROM THE POSTED VOTE FILE.
       01  AVS-DEVICE-TABLE.
         03  DV-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  DV-ENTRY  OCCURS 2000 TIMES INDEXED BY FPX.
           05  DVT-FP-ID               PIC  X(36).
           05  DVT-WAS-BLOCKED         PIC  X(01).
             88  DVT-BLOCKED-BEFORE                 VALUE 'Y'.
             88  DVT-NOT-BLOCKED-BEFORE             VALUE 'N'.
           05  DVT-VOTE-COUNT          PIC S9(07)   COMP VALUE ZERO.
           05  DVT-SCORE               PIC  9(05)V99.
           05  DVT-ANOMALOUS-SWITCH    PIC  X(01)   VALUE 'N'.
             88  DVT-IS-ANOMALOUS                    VALUE 'Y'.
           05  FILLER                  PIC  X(10).

       01  AVG-WORK.
         03  TOTAL-POSTED-VOTES        PIC S9(07)   COMP VALUE ZERO.
         03  AVG-VOTES-PER-DEVICE      PIC  9(05)V9(04).
         03  FILLER                    PIC  X(08).

       01  AVSRULES-COMMAREA.
       COPY AVSRULP.

       COPY AVSRTC.

       COPY AVSFSTAT.

       01  AVS-REPORT-LINE-HDR.
         03  RH-LIT                    PIC  X(45)
             VALUE 'AVS DEVICE ANOMALY SCREENING - FLAGGED LIST'.
         03  FILLER                    PIC  X(87)   VALUE SPACES.

       01  AVS-REPORT-LINE-NONE.
         03  RN-LIT                    PIC  X(35)
             VALUE 'NO ANOMALOUS DEVICES THIS RUN.'.
         03  FILLER                    PIC  X(97)   VALUE SPACES.

       01  AVS-REPORT-LINE-DTL.
         03  RD-LIT-DEV                PIC  X(11)   VALUE 'DEVICE ID: '.
         03  RD-FP-ID                  PIC  X(36).
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RD-LIT-VOT                PIC  X(07)   VALUE 'VOTES='.
         03  RD-VOTE-COUNT             PIC  ZZZZZ9.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RD-LIT-SCR                PIC  X(07)   VALUE 'SCORE='.
         03  RD-SCORE                  PIC  ZZZ9.99.
         03  FILLER                    PIC  X(56)   VALUE SPACES.

      /*****************************************************************
      *                                                                *
      *    PROCEDURE DIVISION                                          *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.

      ******************************************************************
      *    MAINLINE ROUTINE                                            *
      ******************************************************************
       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B15-EXIT.

           IF  RTC-CODE = ZERO
               PERFORM C20-TALLY-ONE-VOTE THRU C29-EXIT-TALLY
                 UNTIL FS-EOFILE(2)
                    OR RTC-CODE NOT = ZERO
           END-IF.

           IF  RTC-CODE = ZERO
               PERFORM D00-COMPUTE-AVERAGE THRU D09-EXIT-AVG
           END-IF.

           IF  RTC-CODE = ZERO AND DV-TOTL > ZERO
               PERFORM D10-SCORE-ONE-DEVICE THRU D19-EXIT-SCORE
                 VARYING FPX FROM 1 BY 1 UNTIL FPX > DV-TOTL
           END-IF.

           IF  RTC-CODE = ZERO
               PERFORM F00-PRINT-ANOMALOUS-BLOCK THRU F09-EXIT
           END-IF.

           PERFORM B20-TERMINATION THRU B25-EXIT.

           GOBACK.

      /*****************************************************************
      *    PROGRAM INITIALIZATION ROUTINE                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY AVSBANI.

           MOVE 4                      TO FS-TOTL.
           MOVE 'FINGRPNT'              TO FS-FILE-NAME(1).
           MOVE 'VOTESOUT'              TO FS-FILE-NAME(2).
           MOVE 'ADMLGOUT'              TO FS-FILE-NAME(3).
           MOVE 'AVSRPT  '              TO FS-FILE-NAME(4).

           PERFORM B91-SET-OPEN-FLAG THRU B91-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           OPEN INPUT  FINGERPRINTS
                       VOTES-OUT.
           OPEN OUTPUT ADMINLOG-OUT.
           OPEN EXTEND REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           IF  RTC-CODE = ZERO
               PERFORM C00-LOAD-FINGERPRINTS THRU C09-EXIT-LOAD
               MOVE 'R'                 TO FS-OPERATION(2)
               READ VOTES-OUT
                   AT END SET FS-EOFILE(2) TO TRUE
               END-READ
               IF  NOT FS-EOFILE(2)
                   PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                     VARYING FSX FROM 2 BY 1 UNTIL FSX > 2
               END-IF
           END-IF.

       B15-EXIT.
           EXIT.

       B91-SET-OPEN-FLAG.
           MOVE 'O'                    TO FS-OPERATION(FSX).
       B91-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    PROGRAM TERMINATION ROUTINE                                 *
      ******************************************************************
       B20-TERMINATION.

           PERFORM B92-SET-CLOSE-FLAG THRU B92-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           CLOSE FINGERPRINTS
                 VOTES-OUT
                 ADMINLOG-OUT
                 REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           DISPLAY 'DEVICES LOADED ......... ' CNT-DEVICES
                                     UPON CONSOLE.
           DISPLAY 'VOTES TALLIED .......... ' CNT-VOTES-READ
                                     UPON CONSOLE.
           DISPLAY 'DEVICES ANOMALOUS ...... ' CNT-ANOMALOUS
                                     UPON CONSOLE.
           DISPLAY 'DEVICES BLOCKED THIS RUN ' CNT-BLOCKED-THIS-RUN
                                     UPON CONSOLE.
           DISPLAY 'DEVICES UNBLOCKED THIS RUN ' CNT-UNBLOCKED-THIS-RUN
                                     UPON CONSOLE.

           COPY AVSBANT.

       B25-EXIT.
           EXIT.

       B92-SET-CLOSE-FLAG.
           MOVE 'C'                    TO FS-OPERATION(FSX).
       B92-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    CHECK A SEQUENTIAL FILE'S STATUS                            *
      ******************************************************************
       B90-CHECK-STATUS.

           COPY AVSFCHK.

       B95-EXIT-CHECK.
           EXIT.

      /*****************************************************************
      *    LOAD THE FINGERPRINT (DEVICE) MASTER                        *
      ******************************************************************
       C00-LOAD-FINGERPRINTS.

           MOVE ZERO                   TO DV-TOTL.
           MOVE 'R'                    TO FS-OPERATION(1).
           READ FINGERPRINTS
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

           PERFORM C01-LOAD-ONE-FP THRU C01-EXIT-ONE
             UNTIL FS-EOFILE(1)
                OR RTC-CODE NOT = ZERO.

       C09-EXIT-LOAD.
           EXIT.

       C01-LOAD-ONE-FP.

           IF  NOT FS-NORMAL(1)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 1 BY 1 UNTIL FSX > 1
               GO TO C01-EXIT-ONE
           END-IF.

           ADD  1                      TO DV-TOTL
                                          CNT-DEVICES.
           SET  FPX                    TO DV-TOTL.
           MOVE FP-ID                  TO DVT-FP-ID(FPX).
           MOVE FP-IS-BLOCKED          TO DVT-WAS-BLOCKED(FPX).
           MOVE ZERO                   TO DVT-VOTE-COUNT(FPX).
           MOVE 'N'                    TO DVT-ANOMALOUS-SWITCH(FPX).

           MOVE 'R'                    TO FS-OPERATION(1).
           READ FINGERPRINTS
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

       C01-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    UNIT 5 - TALLY ONE POSTED VOTE AGAINST ITS DEVICE           *
      ******************************************************************
       C20-TALLY-ONE-VOTE.

           ADD  1                      TO CNT-VOTES-READ.

           IF  VP-POSTED
               MOVE 'N'                 TO DEVICE-FOUND-SWITCH
               PERFORM D01-FIND-DEVICE THRU D01-EXIT-FIND
                 VARYING FPX FROM 1 BY 1
                   UNTIL FPX > DV-TOTL OR DEVICE-WAS-FOUND
               IF  DEVICE-WAS-FOUND
                   SET  FPX             DOWN BY 1
                   ADD  1               TO DVT-VOTE-COUNT(FPX)
                                           TOTAL-POSTED-VOTES
               END-IF
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(2).
           READ VOTES-OUT
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.
           IF  NOT FS-EOFILE(2) AND NOT FS-NORMAL(2)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 2 BY 1 UNTIL FSX > 2
           END-IF.

       C29-EXIT-TALLY.
           EXIT.

       D01-FIND-DEVICE.
           IF  DVT-FP-ID(FPX) = VP-FP-ID
               SET  DEVICE-WAS-FOUND    TO TRUE
           END-IF.
       D01-EXIT-FIND.
           EXIT.

      /*****************************************************************
      *    UNIT 5 - AVERAGE VOTES PER DEVICE, FLEETWIDE                *
      *    (1.0 WHEN THERE ARE NO DEVICES ON THE MASTER)               *
      ******************************************************************
       D00-COMPUTE-AVERAGE.

           IF  DV-TOTL = ZERO
               MOVE 1.0                TO AVG-VOTES-PER-DEVICE
           ELSE
               COMPUTE AVG-VOTES-PER-DEVICE ROUNDED =
                   TOTAL-POSTED-VOTES / DV-TOTL
           END-IF.

       D09-EXIT-AVG.
           EXIT.

      /*****************************************************************
      *    UNIT 5 - SCORE ONE DEVICE AND, WHERE THE FINDING FLIPS      *
      *    THE MASTER'S BLOCKED FLAG, CALL AVSRULES (UNIT 7)           *
      ******************************************************************
       D10-SCORE-ONE-DEVICE.

           COMPUTE DVT-SCORE(FPX) ROUNDED =
               DVT-VOTE-COUNT(FPX) / AVG-VOTES-PER-DEVICE.

           IF  DVT-SCORE(FPX) > 3.00
               SET  DVT-IS-ANOMALOUS(FPX) TO TRUE
               ADD  1                   TO CNT-ANOMALOUS
           END-IF.

           MOVE 'N'                    TO BLOCK-CHANGE-SWITCH.

           IF  DVT-IS-ANOMALOUS(FPX) AND DVT-NOT-BLOCKED-BEFORE(FPX)
               PERFORM D80-BUILD-CALL-STAMP THRU D89-EXIT-STAMP
               MOVE SPACES              TO AVSRULES-COMMAREA
               SET  RUL-BLOCK-DEVICE    TO TRUE
               MOVE DVT-FP-ID(FPX)      TO RUL-DEVICE-ID
               MOVE 'DEVICE ANOMALY SCORE EXCEEDS 3.00 LIMIT'
                                        TO RUL-BLOCK-REASON
               MOVE AUDIT-ID-WORK       TO RUL-AUDIT-LOG-ID
               MOVE RUL-TIMESTAMP-WORK  TO RUL-TIMESTAMP
               CALL 'AVSRULES'        USING AVSRULES-COMMAREA
               IF  RUL-OK
                   SET  BLOCK-STATE-CHANGED TO TRUE
                   ADD  1               TO CNT-BLOCKED-THIS-RUN
               END-IF
           END-IF.

           IF  NOT DVT-IS-ANOMALOUS(FPX) AND DVT-BLOCKED-BEFORE(FPX)
               PERFORM D80-BUILD-CALL-STAMP THRU D89-EXIT-STAMP
               MOVE SPACES              TO AVSRULES-COMMAREA
               SET  RUL-UNBLOCK-DEVICE  TO TRUE
               MOVE DVT-FP-ID(FPX)      TO RUL-DEVICE-ID
               MOVE 'DEVICE ANOMALY SCORE BACK UNDER LIMIT'
                                        TO RUL-BLOCK-REASON
               MOVE AUDIT-ID-WORK       TO RUL-AUDIT-LOG-ID
               MOVE RUL-TIMESTAMP-WORK  TO RUL-TIMESTAMP
               CALL 'AVSRULES'        USING AVSRULES-COMMAREA
               IF  RUL-OK
                   SET  BLOCK-STATE-CHANGED TO TRUE
                   ADD  1               TO CNT-UNBLOCKED-THIS-RUN
               END-IF
           END-IF.

           IF  BLOCK-STATE-CHANGED
               PERFORM D90-WRITE-AUDIT-ENTRY THRU D99-EXIT-AUDIT
           END-IF.

       D19-EXIT-SCORE.
           EXIT.

      /*****************************************************************
      *    BUILD THE SURROGATE AUDIT-LOG-ID AND ISO TIMESTAMP THAT     *
      *    AVSRULES REQUIRES THE CALLER TO STAMP ON A NEW AUDIT ROW    *
      ******************************************************************
       D80-BUILD-CALL-STAMP.

           ADD  1                      TO AUDIT-SEQ.
           MOVE THIS-PGM               TO AIW-PGM.
           MOVE AVS-RUN-DATE           TO AIW-DATE.
           MOVE AVS-RUN-TIME           TO AIW-TIME.
           MOVE AUDIT-SEQ              TO AIW-SEQ.

           MOVE AVS-RUN-DATE           TO AVS-DATE-WORK.
           MOVE AVS-RUN-TIME           TO AVS-TIME-WORK.
           STRING '20'                     DELIMITED BY SIZE
                  AVS-DATE-YY              DELIMITED BY SIZE
                  '-'                      DELIMITED BY SIZE
                  AVS-DATE-MM              DELIMITED BY SIZE
                  '-'                      DELIMITED BY SIZE
                  AVS-DATE-DD              DELIMITED BY SIZE
                  ' '                      DELIMITED BY SIZE
                  AVS-TIME-HH              DELIMITED BY SIZE
                  ':'                      DELIMITED BY SIZE
                  AVS-TIME-MM              DELIMITED BY SIZE
                  ':'                      DELIMITED BY SIZE
                  AVS-TIME-SS              DELIMITED BY SIZE
               INTO RUL-TIMESTAMP-WORK.

       D89-EXIT-STAMP.
           EXIT.

       D90-WRITE-AUDIT-ENTRY.

           MOVE RUL-AUDIT-LOG-ID        TO AL-LOG-ID.
           MOVE SPACES                  TO AL-ADMIN-ID.
           MOVE RUL-AUDIT-ACTION        TO AL-ACTION.
           MOVE RUL-TARGET-TYPE         TO AL-TARGET-TYPE.
           MOVE RUL-TARGET-ID           TO AL-TARGET-ID.
           MOVE RUL-AUDIT-DESCRIPTION   TO AL-DESCRIPTION.
           MOVE RUL-TIMESTAMP           TO AL-CREATED-AT.

           MOVE 'W'                     TO FS-OPERATION(3).
           WRITE AVS-ADMIN-LOG-RECORD.
           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 3 BY 1 UNTIL FSX > 3.

       D99-EXIT-AUDIT.
           EXIT.

      /*****************************************************************
      *    REPORT SECTION 4 - ANOMALOUS DEVICES                        *
      ******************************************************************
       F00-PRINT-ANOMALOUS-BLOCK.

           MOVE SPACES                 TO AVS-REPORT-LINE-HDR.
           MOVE 'AVS DEVICE ANOMALY SCREENING - FLAGGED LIST'
                                        TO RH-LIT.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-HDR.

           IF  CNT-ANOMALOUS = ZERO
               MOVE SPACES              TO AVS-REPORT-LINE-NONE
               MOVE 'NO ANOMALOUS DEVICES THIS RUN.'
                                        TO RN-LIT
               WRITE AVS-REPORT-RECORD FROM AVS-REPORT-LINE-NONE
           ELSE
               PERFORM F10-PRINT-ONE-DEVICE THRU F19-EXIT-PRINT
                 VARYING FPX FROM 1 BY 1 UNTIL FPX > DV-TOTL
           END-IF.

       F09-EXIT.
           EXIT.

       F10-PRINT-ONE-DEVICE.

           IF  DVT-IS-ANOMALOUS(FPX)
               MOVE SPACES              TO AVS-REPORT-LINE-DTL
               MOVE DVT-FP-ID(FPX)      TO RD-FP-ID
               MOVE DVT-VOTE-COUNT(FPX) TO RD-VOTE-COUNT
               MOVE DVT-SCORE(FPX)      TO RD-SCORE
               WRITE AVS-REPORT-RECORD FROM AVS-REPORT-LINE-DTL
           END-IF.

       F19-EXIT-PRINT.
           EXIT.
