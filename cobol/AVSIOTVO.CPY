      ******************************************************************
      *                                                                *
      *    AVSIOTVO  - SCORED KIOSK (IOT) VOTE RECORD                  *
      *                                                                *
      *    FILE:      IOTVOTES-OUT  (LINE SEQUENTIAL)                  *
      *    RECLEN:    175                                              *
      *                                                                *
      *    REMARKS.  SAME KEYS AS AVS-IOT-VOTE-TXN-RECORD (AVSIOTV)    *
      *               PLUS THE BEHAVIOURAL SCORE AND VALIDATION        *
      *               STATUS COMPUTED BY AVSCNTLK.  RE-READ BY         *
      *               AVSCNTLA WHEN IT ROLLS UP THE RUN'S GRAND        *
      *               TOTALS.                                          *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-SCORED-IOT-VOTE-RECORD.
         03  SV-VOTE-ID                 PIC  X(36).
         03  SV-DEVICE-ID               PIC  X(36).
         03  SV-POLL-ID                 PIC  X(36).
         03  SV-OPTION-ID               PIC  X(36).
         03  SV-RATING                  PIC  9(02).
         03  SV-VOTING-TIME-MS          PIC  9(07).
         03  SV-CONFIDENCE              PIC  9V99.
         03  SV-ANOMALY-SCORE           PIC  99V99.
         03  SV-ENTROPY                 PIC  9V99.
         03  SV-IS-SUSPICIOUS           PIC  X(01).
           88  SV-SUSPICIOUS                         VALUE 'Y'.
           88  SV-NOT-SUSPICIOUS                     VALUE 'N'.
         03  SV-VALID-STATUS            PIC  X(10).
           88  SV-APPROVED                           VALUE 'APPROVED  '.
           88  SV-SUSPECT                            VALUE 'SUSPICIOUS'.
           88  SV-REJECTED                           VALUE 'REJECTED  '.
         03  FILLER                     PIC  X(01).
