      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    AVSCNTLS.
       AUTHOR.        D SCHULTE.
       DATE-WRITTEN.  SEPT 1991.
       DATE-COMPILED.
       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
       SECURITY.      BATCH.
      *REMARKS.       SECOND STEP OF THE NIGHTLY POLL CYCLE.  LOADS
      *               THE OPTION LIST FOR EACH POLL (RENUMBERING AND
      *               VALIDATING IT THROUGH AVSRULES), THEN SCANS THE
      *               PREVIOUS STEP'S POSTED-VOTE FILE TO PRODUCE
      *               PER-POLL RESULTS (VOTES AND PERCENTAGE PER
      *               OPTION, LEADER) AND THE VOTE-RATING DISTRIBUTION
      *               STATISTICS (MEAN, STANDARD DEVIATION,
      *               COEFFICIENT OF VARIATION).  APPENDS SECTION 2
      *               OF THE SHARED REPORT DATASET.

      * CHANGE HISTORY ------------------------------------------------
      * 09/19/1991 DS  ORIGINAL PROGRAM.  BALLOT BOX-BY-BOX RESULTS
      *                TALLY, ONE OPTION LIST PER BOX.
      * 02/14/1994 DS  ADD PERCENTAGE AND LEADER CALCULATION.
      * 08/26/1998 DLC Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
      *                THIS PROGRAM; SIGNED OFF PER Y2K CHECKLIST.
      * 11/09/2001 DLC ADD THE RATING/DISTRIBUTION STATISTICS BLOCK
      *                (MEAN, STANDARD DEVIATION, COEFFICIENT OF
      *                VARIATION) REQUESTED BY THE ELECTIONS COMMITTEE.
      * 05/12/2010 DLC OPTIONS NOW LOADED FROM THE WEB OPTION MASTER
      *                INSTEAD OF THE PAPER BALLOT BOX LIST.
      * 02/11/2022 DLC CONVERTED TO THE WEB/KIOSK POLL PLATFORM
      *                RECORD LAYOUTS AND THE SHARED REPORT DATASET
      *                (TICKET AVS-0512).
      * 03/30/2022 DLC CALL AVSRULES TO VALIDATE OPTION TEXT, ASSIGN
      *                MISSING ORDER NUMBERS AND RENUMBER A POLL'S
      *                OPTION LIST BEFORE THE STATISTICS RUN (TICKET
      *                AVS-0803).
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER,
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

           SELECT POLLS
               ASSIGN TO POLLS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(1).

           SELECT OPTIONS-FILE
               ASSIGN TO OPTIONS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(2).

           SELECT VOTES-OUT
               ASSIGN TO VOTESOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(3).

           SELECT REPORT-FILE
               ASSIGN TO AVSRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(4).

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  POLLS.
       COPY AVSPOLL.

       FD  OPTIONS-FILE.
       COPY AVSOPT.

       FD  VOTES-OUT.
       COPY AVSVOTEO.

       FD  REPORT-FILE.
       01  AVS-REPORT-RECORD             PIC  X(132).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'AVSCNTLS'.
         03  AVS-RUN-DATE              PIC  9(06).
         03  AVS-RUN-TIME              PIC  9(08).

         03  LDX-SUB                   PIC S9(04)   COMP VALUE ZERO.
         03  LDX                       PIC S9(04)   COMP VALUE ZERO.
         03  LEADER-INDEX              PIC S9(04)   COMP VALUE ZERO.
         03  RATING-VALUE-WORK         PIC S9(04)   COMP VALUE ZERO.

      * WORK AREA FOR BYTE-ENCODED NUMBERS (SHOP STANDARD LAYOUT)
       01  DOUBLE-WORD                 PIC S9(18)   BINARY.
       01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
         03  FILLER                    PIC  X(4).
         03  FULL-WORD                 PIC S9(9)    BINARY.
         03  FOUR-BYTES      REDEFINES FULL-WORD.
           05  HI-MSB                  PIC  X.
           05  THREE-BYTES.
             07  HI-LSB                PIC  X.
             07  HALF-WORD             PIC S9(4)    BINARY.
             07  TWO-BYTES   REDEFINES HALF-WORD.
               09  LO-MSB              PIC  X.
               09  LO-LSB              PIC  X.

      * IN-MEMORY POLL MASTER TABLE, KEYED BY PLT-POLL-ID
       01  AVS-POLL-TABLE.
         03  PL-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  PL-ENTRY  OCCURS 500 TIMES INDEXED BY PLX.
           05  PLT-POLL-ID             PIC  X(36).
           05  PLT-POLL-TITLE          PIC  X(50).
           05  PLT-POLL-TYPE           PIC  X(08).
           05  PLT-POLL-STATUS         PIC  X(08).
           05  PLT-TOTAL-VOTES         PIC S9(07)   COMP VALUE ZERO.
           05  FILLER                  PIC  X(10).

      * IN-MEMORY OPTION TABLE, ONE BLOCK PER POLL, OPTIONS SORTED
      * BY ORDER NUMBER WITHIN THE POLL AFTER THE AVSRULES RENUMBER
      * CALL - OPX INDEXES THIS TABLE, LDX POINTS AT THE OWNING POLL.
       01  AVS-OPTION-TABLE.
         03  OP-TOTL                   PIC S9(05)   COMP VALUE ZERO.
         03  OP-ENTRY  OCCURS 4000 TIMES INDEXED BY OPX.
           05  OPT-OPT-ID              PIC  X(36).
           05  OPT-POLL-ID             PIC  X(36).
           05  OPT-TEXT                PIC  X(50).
           05  OPT-ORDER-NUM           PIC  9(04).
           05  OPT-VOTE-COUNT          PIC S9(07)   COMP VALUE ZERO.
           05  OPT-PCT-EDIT            PIC  ZZ9.99.
           05  FILLER                  PIC  X(10).

      * PARAMETER AREA SHARED WITH THE AVSRULES SUBPROGRAM
       01  AVSRULES-COMMAREA.
           COPY AVSRULP.

      * DISTRIBUTION METRIC WORK CELLS - UNIT 3
       01  DIST-WORK.
         03  DIST-COUNT                PIC S9(07)   COMP VALUE ZERO.
         03  DIST-SUM                  PIC S9(09)   COMP VALUE ZERO.
         03  DIST-MEAN                 PIC S9(05)V99.
         03  DIST-VARIANCE             PIC S9(07)V99.
         03  DIST-SUMSQ-DIFF           PIC S9(09)V99.
         03  DIST-STDDEV               PIC S9(05)V99.
         03  DIST-CV                   PIC S9(05)V99.
         03  DIST-MIN                  PIC S9(04)   COMP VALUE ZERO.
         03  DIST-MAX                  PIC S9(04)   COMP VALUE ZERO.
         03  DIST-DIFF-WORK            PIC S9(05)V99.
         03  DIST-SQUARE-WORK          PIC S9(07)V99.
         03  FILLER                    PIC  X(08).

       COPY AVSRTC.

       COPY AVSFSTAT.

       01  AVS-REPORT-LINE-HDR.
         03  RH-LIT-POLL               PIC  X(07)   VALUE 'POLL - '.
         03  RH-POLL-TITLE             PIC  X(50).
         03  RH-LIT-TYPE               PIC  X(07)   VALUE ' TYPE: '.
         03  RH-POLL-TYPE              PIC  X(08).
         03  RH-LIT-STAT               PIC  X(09)   VALUE ' STATUS: '.
         03  RH-POLL-STATUS            PIC  X(08).
         03  RH-LIT-TOT                PIC  X(08)   VALUE ' VOTES: '.
         03  RH-TOTAL-VOTES            PIC  ZZZ,ZZ9.
         03  FILLER                    PIC  X(28)   VALUE SPACES.

       01  AVS-REPORT-LINE-DTL.
         03  RD-OPT-TEXT               PIC  X(40).
         03  RD-VOTE-COUNT             PIC  ZZZZ9.
         03  FILLER                    PIC  X(02)   VALUE SPACES.
         03  RD-PERCENT                PIC  ZZ9.99.
         03  FILLER                    PIC  X(01)   VALUE '%'.
         03  FILLER                    PIC  X(78)   VALUE SPACES.

       01  AVS-REPORT-LINE-LDR.
         03  RL-LIT                    PIC  X(20)
             VALUE '   LEADING OPTION - '.
         03  RL-OPT-TEXT               PIC  X(40).
         03  FILLER                    PIC  X(72)   VALUE SPACES.

       01  AVS-REPORT-LINE-DIS.
         03  RS-LIT                    PIC  X(11)   VALUE '   MEAN=  '.
         03  RS-MEAN                   PIC  ZZ9.99.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RS-LIT2                   PIC  X(09)   VALUE 'STDDEV=  '.
         03  RS-STDDEV                 PIC  ZZ9.99.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RS-LIT3                   PIC  X(04)   VALUE 'CV=  '.
         03  RS-CV                     PIC  ZZ9.99.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RS-LIT4                   PIC  X(05)   VALUE 'MIN=  '.
         03  RS-MIN                    PIC  Z9.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RS-LIT5                   PIC  X(05)   VALUE 'MAX=  '.
         03  RS-MAX                    PIC  Z9.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  RS-LIT6                   PIC  X(03)   VALUE 'N=  '.
         03  RS-N                      PIC  ZZ9.
         03  FILLER                    PIC  X(65)   VALUE SPACES.

      /*****************************************************************
      *                                                                *
      *    PROCEDURE DIVISION                                          *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.

      ******************************************************************
      *    MAINLINE ROUTINE                                            *
      ******************************************************************
       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B15-EXIT.

           IF  RTC-CODE = ZERO
               PERFORM E00-COMPUTE-POLL-STATS THRU E09-EXIT
                 VARYING PLX FROM 1 BY 1 UNTIL PLX > PL-TOTL
           END-IF.

           PERFORM B20-TERMINATION THRU B25-EXIT.

           GOBACK.

      /*****************************************************************
      *    PROGRAM INITIALIZATION ROUTINE                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY AVSBANI.

           MOVE 4                      TO FS-TOTL.
           MOVE 'POLLS   '              TO FS-FILE-NAME(1).
           MOVE 'OPTIONS '              TO FS-FILE-NAME(2).
           MOVE 'VOTESOUT'              TO FS-FILE-NAME(3).
           MOVE 'AVSRPT  '              TO FS-FILE-NAME(4).

           PERFORM B91-SET-OPEN-FLAG THRU B91-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           OPEN INPUT  POLLS
                       OPTIONS-FILE
                       VOTES-OUT.
           OPEN EXTEND REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           IF  RTC-CODE = ZERO
               PERFORM C00-LOAD-POLLS   THRU C09-EXIT-LOAD
               PERFORM C10-LOAD-OPTIONS THRU C19-EXIT-LOAD
               PERFORM C30-RENUMBER-ALL-POLLS THRU C39-EXIT
               PERFORM C40-SCAN-VOTES   THRU C49-EXIT-SCAN
           END-IF.

       B15-EXIT.
           EXIT.

       B91-SET-OPEN-FLAG.
           MOVE 'O'                    TO FS-OPERATION(FSX).
       B91-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    PROGRAM TERMINATION ROUTINE                                 *
      ******************************************************************
       B20-TERMINATION.

           PERFORM B92-SET-CLOSE-FLAG THRU B92-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           CLOSE POLLS
                 OPTIONS-FILE
                 VOTES-OUT
                 REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           COPY AVSBANT.

       B25-EXIT.
           EXIT.

       B92-SET-CLOSE-FLAG.
           MOVE 'C'                    TO FS-OPERATION(FSX).
       B92-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    CHECK A SEQUENTIAL FILE'S STATUS                            *
      ******************************************************************
       B90-CHECK-STATUS.

           COPY AVSFCHK.

       B95-EXIT-CHECK.
           EXIT.

      /*****************************************************************
      *    LOAD THE POLL MASTER INTO THE IN-MEMORY TABLE               *
      ******************************************************************
       C00-LOAD-POLLS.

           MOVE ZERO                   TO PL-TOTL.
           MOVE 'R'                    TO FS-OPERATION(1).
           READ POLLS
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

           PERFORM C01-LOAD-ONE-POLL THRU C01-EXIT-ONE
             UNTIL FS-EOFILE(1)
                OR RTC-CODE NOT = ZERO.

       C09-EXIT-LOAD.
           EXIT.

       C01-LOAD-ONE-POLL.

           IF  NOT FS-NORMAL(1)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 1 BY 1 UNTIL FSX > 1
               GO TO C01-EXIT-ONE
           END-IF.

           ADD  1                      TO PL-TOTL.
           SET  PLX                    TO PL-TOTL.
           MOVE PL-POLL-ID             TO PLT-POLL-ID(PLX).
           MOVE PL-POLL-TITLE          TO PLT-POLL-TITLE(PLX).
           MOVE PL-POLL-TYPE           TO PLT-POLL-TYPE(PLX).
           MOVE PL-POLL-STATUS         TO PLT-POLL-STATUS(PLX).
           MOVE ZERO                   TO PLT-TOTAL-VOTES(PLX).

           MOVE 'R'                    TO FS-OPERATION(1).
           READ POLLS
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

       C01-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    LOAD THE OPTION MASTER, VALIDATING EACH OPTION'S TEXT       *
      *    THROUGH AVSRULES (UNIT 7) AS IT COMES IN                    *
      ******************************************************************
       C10-LOAD-OPTIONS.

           MOVE ZERO                   TO OP-TOTL.
           MOVE 'R'                    TO FS-OPERATION(2).
           READ OPTIONS-FILE
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

           PERFORM C11-LOAD-ONE-OPTION THRU C11-EXIT-ONE
             UNTIL FS-EOFILE(2)
                OR RTC-CODE NOT = ZERO.

       C19-EXIT-LOAD.
           EXIT.

       C11-LOAD-ONE-OPTION.

           IF  NOT FS-NORMAL(2)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 2 BY 1 UNTIL FSX > 2
               GO TO C11-EXIT-ONE
           END-IF.

           MOVE SPACES                 TO AVSRULES-COMMAREA.
           SET  RUL-VALIDATE-OPTION    TO TRUE.
           MOVE OP-OPT-TEXT            TO RUL-OPT-TEXT.
           CALL 'AVSRULES'           USING AVSRULES-COMMAREA.

           IF  RUL-OK
               ADD  1                    TO OP-TOTL
               SET  OPX                  TO OP-TOTL
               MOVE OP-OPT-ID            TO OPT-OPT-ID(OPX)
               MOVE OP-POLL-ID           TO OPT-POLL-ID(OPX)
               MOVE OP-OPT-TEXT          TO OPT-TEXT(OPX)
               MOVE OP-ORDER-NUM         TO OPT-ORDER-NUM(OPX)
               MOVE ZERO                 TO OPT-VOTE-COUNT(OPX)
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(2).
           READ OPTIONS-FILE
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

       C11-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    RENUMBER EACH POLL'S OPTION LIST 0,1,2... THROUGH AVSRULES  *
      *    (UNIT 7) SO THE LEADER/PERCENTAGE MATH BELOW WORKS AGAINST  *
      *    CONTIGUOUS ORDER NUMBERS EVEN IF THE MASTER HAD GAPS.       *
      ******************************************************************
       C30-RENUMBER-ALL-POLLS.

           IF  PL-TOTL > ZERO
               PERFORM C31-RENUMBER-ONE-POLL THRU C31-EXIT-ONE
                 VARYING PLX FROM 1 BY 1 UNTIL PLX > PL-TOTL
           END-IF.

       C39-EXIT.
           EXIT.

       C31-RENUMBER-ONE-POLL.

           MOVE SPACES                 TO AVSRULES-COMMAREA.
           SET  RUL-RENUMBER-OPTIONS   TO TRUE.
           MOVE ZERO                   TO RUL-OPT-COUNT.
           MOVE ZERO                   TO LDX-SUB.
           IF  OP-TOTL > ZERO
               PERFORM C32-COLLECT-ORDER-NUM THRU C32-EXIT-COLL
                 VARYING OPX FROM 1 BY 1 UNTIL OPX > OP-TOTL
           END-IF.

           CALL 'AVSRULES'           USING AVSRULES-COMMAREA.

           IF  RUL-OPT-COUNT > ZERO
               PERFORM C33-APPLY-ORDER-NUM THRU C33-EXIT-APPL
                 VARYING OPX FROM 1 BY 1 UNTIL OPX > OP-TOTL
           END-IF.

       C31-EXIT-ONE.
           EXIT.

       C32-COLLECT-ORDER-NUM.
           IF  OPT-POLL-ID(OPX) = PLT-POLL-ID(PLX)
               ADD  1                   TO RUL-OPT-COUNT
               SET  RULX                TO RUL-OPT-COUNT
               MOVE OPT-ORDER-NUM(OPX)  TO RUL-OPT-ORDER-ENTRY(RULX)
           END-IF.
       C32-EXIT-COLL.
           EXIT.

       C33-APPLY-ORDER-NUM.
           IF  OPT-POLL-ID(OPX) = PLT-POLL-ID(PLX)
               ADD  1                   TO LDX-SUB
               SET  RULX                TO LDX-SUB
               MOVE RUL-OPT-ORDER-ENTRY(RULX) TO OPT-ORDER-NUM(OPX)
           END-IF.
       C33-EXIT-APPL.
           EXIT.

      /*****************************************************************
      *    SCAN THE POSTED-VOTE FILE, ACCUMULATING VOTES PER OPTION    *
      *    AND VOTES PER POLL (UNIT 2 SOURCE DATA)                     *
      ******************************************************************
       C40-SCAN-VOTES.

           MOVE 'R'                    TO FS-OPERATION(3).
           READ VOTES-OUT
               AT END SET FS-EOFILE(3) TO TRUE
           END-READ.

           PERFORM C41-TALLY-ONE-VOTE THRU C41-EXIT-ONE
             UNTIL FS-EOFILE(3)
                OR RTC-CODE NOT = ZERO.

       C49-EXIT-SCAN.
           EXIT.

       C41-TALLY-ONE-VOTE.

           IF  NOT FS-NORMAL(3)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 3 BY 1 UNTIL FSX > 3
               GO TO C41-EXIT-ONE
           END-IF.

           IF  VP-POSTED
               PERFORM D01-FIND-POLL-FOR-VOTE THRU D01-EXIT-FIND
                 VARYING PLX FROM 1 BY 1 UNTIL PLX > PL-TOTL
               IF  VP-OPTION-ID NOT = SPACES
                   PERFORM D10-FIND-OPTION-FOR-VOTE THRU D10-EXIT-FIND
                     VARYING OPX FROM 1 BY 1 UNTIL OPX > OP-TOTL
               END-IF
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(3).
           READ VOTES-OUT
               AT END SET FS-EOFILE(3) TO TRUE
           END-READ.

       C41-EXIT-ONE.
           EXIT.

       D01-FIND-POLL-FOR-VOTE.
           IF  PLT-POLL-ID(PLX) = VP-POLL-ID
               ADD  1                   TO PLT-TOTAL-VOTES(PLX)
           END-IF.
       D01-EXIT-FIND.
           EXIT.

       D10-FIND-OPTION-FOR-VOTE.
           IF  OPT-OPT-ID(OPX) = VP-OPTION-ID
               ADD  1                   TO OPT-VOTE-COUNT(OPX)
           END-IF.
       D10-EXIT-FIND.
           EXIT.

      /*****************************************************************
      *    UNIT 2 / UNIT 3 - COMPUTE ONE POLL'S RESULTS AND            *
      *    DISTRIBUTION STATISTICS, THEN PRINT ITS REPORT BLOCK        *
      ******************************************************************
       E00-COMPUTE-POLL-STATS.

           MOVE ZERO                   TO LEADER-INDEX.
           MOVE ZERO                   TO DIST-COUNT
                                          DIST-SUM
                                          DIST-MIN
                                          DIST-MAX.

           IF  OP-TOTL > ZERO
               PERFORM E01-SCAN-OPTION-FOR-POLL THRU E01-EXIT-SCAN
                 VARYING OPX FROM 1 BY 1 UNTIL OPX > OP-TOTL
           END-IF.

           PERFORM E20-COMPUTE-DISTRIBUTION THRU E29-EXIT.

           PERFORM F00-PRINT-POLL-BLOCK THRU F09-EXIT.

       E09-EXIT.
           EXIT.

       E01-SCAN-OPTION-FOR-POLL.

           IF  OPT-POLL-ID(OPX) NOT = PLT-POLL-ID(PLX)
               GO TO E01-EXIT-SCAN
           END-IF.

           IF  PLT-TOTAL-VOTES(PLX) > ZERO
               COMPUTE OPT-PCT-EDIT(OPX) ROUNDED =
                   OPT-VOTE-COUNT(OPX) * 100 / PLT-TOTAL-VOTES(PLX)
           ELSE
               MOVE ZERO                TO OPT-PCT-EDIT(OPX)
           END-IF.

           IF  LEADER-INDEX = ZERO
               MOVE OPX                 TO LEADER-INDEX
           ELSE
               IF  OPT-VOTE-COUNT(OPX) > OPT-VOTE-COUNT(LEADER-INDEX)
                   MOVE OPX             TO LEADER-INDEX
               END-IF
           END-IF.

      * UNIT 3 - RATING VALUE IS THE OPTION'S ORDER NUMBER + 1,
      * ACCUMULATED ONCE PER VOTE RECEIVED ON THE OPTION.
           IF  OPT-VOTE-COUNT(OPX) > ZERO
               COMPUTE RATING-VALUE-WORK = OPT-ORDER-NUM(OPX) + 1
               PERFORM E11-ACCUM-RATING THRU E11-EXIT-ACC
                 VARYING LDX FROM 1 BY 1
                   UNTIL LDX > OPT-VOTE-COUNT(OPX)
           END-IF.

       E01-EXIT-SCAN.
           EXIT.

       E11-ACCUM-RATING.
           ADD  1                      TO DIST-COUNT.
           ADD  RATING-VALUE-WORK      TO DIST-SUM.
           IF  DIST-COUNT = 1
               MOVE RATING-VALUE-WORK   TO DIST-MIN
                                           DIST-MAX
           ELSE
               IF  RATING-VALUE-WORK < DIST-MIN
                   MOVE RATING-VALUE-WORK TO DIST-MIN
               END-IF
               IF  RATING-VALUE-WORK > DIST-MAX
                   MOVE RATING-VALUE-WORK TO DIST-MAX
               END-IF
           END-IF.
       E11-EXIT-ACC.
           EXIT.

      /*****************************************************************
      *    UNIT 3 - MEAN, POPULATION STANDARD DEVIATION AND            *
      *    COEFFICIENT OF VARIATION OF THE RATING VALUES JUST          *
      *    ACCUMULATED FOR THE CURRENT POLL                            *
      ******************************************************************
       E20-COMPUTE-DISTRIBUTION.

           MOVE ZERO                   TO DIST-MEAN
                                          DIST-VARIANCE
                                          DIST-SUMSQ-DIFF
                                          DIST-STDDEV
                                          DIST-CV.

           IF  DIST-COUNT > ZERO
               COMPUTE DIST-MEAN ROUNDED = DIST-SUM / DIST-COUNT

               MOVE ZERO                TO DIST-SUMSQ-DIFF
               PERFORM E22-SUMSQ-ONE-OPTION THRU E22-EXIT-SUMSQ
                 VARYING OPX FROM 1 BY 1 UNTIL OPX > OP-TOTL

               COMPUTE DIST-VARIANCE = DIST-SUMSQ-DIFF / DIST-COUNT
               PERFORM E25-COMPUTE-SQRT THRU E25-EXIT-SQRT

               IF  DIST-MEAN NOT = ZERO
                   COMPUTE DIST-CV ROUNDED =
                       DIST-STDDEV * 100 / DIST-MEAN
               ELSE
                   MOVE ZERO            TO DIST-CV
               END-IF
           END-IF.

       E29-EXIT.
           EXIT.

      * REVISITS EVERY OPTION BELONGING TO THE CURRENT POLL AND ADDS
      * IN ITS SHARE OF THE SUM-OF-SQUARED-DIFFERENCES, ONE TERM PER
      * VOTE THAT OPTION RECEIVED - OPX IS RESTORED TO THE OPTION
      * BEING PRINTED (LEADER-INDEX) BY E00 BEFORE THE REPORT WRITE.
       E22-SUMSQ-ONE-OPTION.
           IF  OPT-POLL-ID(OPX) NOT = PLT-POLL-ID(PLX)
               GO TO E22-EXIT-SUMSQ
           END-IF.
           IF  OPT-VOTE-COUNT(OPX) > ZERO
               COMPUTE RATING-VALUE-WORK = OPT-ORDER-NUM(OPX) + 1
               PERFORM E21-SUM-SQ-DIFF THRU E21-EXIT-SUMSQ
                 VARYING LDX FROM 1 BY 1
                   UNTIL LDX > OPT-VOTE-COUNT(OPX)
           END-IF.
       E22-EXIT-SUMSQ.
           EXIT.

       E21-SUM-SQ-DIFF.
           COMPUTE DIST-DIFF-WORK = RATING-VALUE-WORK - DIST-MEAN.
           COMPUTE DIST-SQUARE-WORK = DIST-DIFF-WORK * DIST-DIFF-WORK.
           ADD  DIST-SQUARE-WORK        TO DIST-SUMSQ-DIFF.
       E21-EXIT-SUMSQ.
           EXIT.

      * NEWTON-RAPHSON SQUARE ROOT, FIXED AT 8 ITERATIONS - NO
      * INTRINSIC FUNCTION AVAILABLE ON THIS COMPILER.
       E25-COMPUTE-SQRT.
           MOVE DIST-VARIANCE           TO DIST-STDDEV.
           IF  DIST-VARIANCE > ZERO
               PERFORM E26-SQRT-STEP THRU E26-EXIT-STEP
                 VARYING LDX FROM 1 BY 1 UNTIL LDX > 8
           ELSE
               MOVE ZERO                TO DIST-STDDEV
           END-IF.
       E25-EXIT-SQRT.
           EXIT.

       E26-SQRT-STEP.
           COMPUTE DIST-STDDEV ROUNDED =
               (DIST-STDDEV + DIST-VARIANCE / DIST-STDDEV) / 2.
       E26-EXIT-STEP.
           EXIT.

      /*****************************************************************
      *    REPORT SECTION 2 - PER-POLL RESULTS BLOCK                   *
      ******************************************************************
       F00-PRINT-POLL-BLOCK.

           MOVE SPACES                 TO AVS-REPORT-LINE-HDR.
           MOVE PLT-POLL-TITLE(PLX)    TO RH-POLL-TITLE.
           MOVE PLT-POLL-TYPE(PLX)     TO RH-POLL-TYPE.
           MOVE PLT-POLL-STATUS(PLX)   TO RH-POLL-STATUS.
           MOVE PLT-TOTAL-VOTES(PLX)   TO RH-TOTAL-VOTES.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-HDR.

           IF  OP-TOTL > ZERO
               PERFORM F01-PRINT-ONE-OPTION THRU F01-EXIT-PRT
                 VARYING OPX FROM 1 BY 1 UNTIL OPX > OP-TOTL
           END-IF.

           IF  LEADER-INDEX > ZERO
               MOVE SPACES              TO AVS-REPORT-LINE-LDR
               MOVE OPT-TEXT(LEADER-INDEX)
                                        TO RL-OPT-TEXT
               WRITE AVS-REPORT-RECORD FROM AVS-REPORT-LINE-LDR
           END-IF.

           MOVE SPACES                 TO AVS-REPORT-LINE-DIS.
           MOVE DIST-MEAN               TO RS-MEAN.
           MOVE DIST-STDDEV             TO RS-STDDEV.
           MOVE DIST-CV                 TO RS-CV.
           MOVE DIST-MIN                TO RS-MIN.
           MOVE DIST-MAX                TO RS-MAX.
           MOVE DIST-COUNT              TO RS-N.
           WRITE AVS-REPORT-RECORD     FROM AVS-REPORT-LINE-DIS.

       F09-EXIT.
           EXIT.

       F01-PRINT-ONE-OPTION.
           IF  OPT-POLL-ID(OPX) NOT = PLT-POLL-ID(PLX)
               GO TO F01-EXIT-PRT
           END-IF.
           MOVE SPACES                 TO AVS-REPORT-LINE-DTL.
           MOVE OPT-TEXT(OPX)          TO RD-OPT-TEXT.
           MOVE OPT-VOTE-COUNT(OPX)    TO RD-VOTE-COUNT.
           MOVE OPT-PCT-EDIT(OPX)      TO RD-PERCENT.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-DTL.
       F01-EXIT-PRT.
           EXIT.
