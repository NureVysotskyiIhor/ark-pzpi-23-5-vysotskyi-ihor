      ******************************************************************
      *                                                                *
      *    AVSFCHK  - CHECK A SEQUENTIAL FILE'S STATUS                 *
      *                                                                *
      *    COPYBOOK OWNER:  MAINFRAME PROGRAMMING                      *
      *    USED BY:         COPY INTO EVERY PROGRAM'S                  *
      *                     B90-CHECK-STATUS PARAGRAPH                 *
      *                                                                *
      *    REMARKS.  ENTERED WITH FSX POINTING AT THE AVS-FILE-STATUS  *
      *               ENTRY TO BE TESTED.  ANYTHING OTHER THAN NORMAL  *
      *               OR END-OF-FILE IS TREATED AS A FATAL OPEN/READ/  *
      *               WRITE ERROR AND BUMPS RTC-CODE SO THE MAINLINE   *
      *               STOPS THE STEP CLEANLY.  RE-CUT FROM THE         *
      *               IESCNTL SUITE'S VSMSTATP LOGIC FOR PLAIN         *
      *               QSAM / LINE SEQUENTIAL FILES.                    *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

           IF  NOT FS-NORMAL(FSX)
           AND NOT FS-EOFILE(FSX)
               MOVE SPACES             TO FSMSG-TEXT
               STRING 'FILE '             DELIMITED BY SIZE
                      FS-FILE-NAME(FSX)    DELIMITED BY SPACE
                      ' STATUS '          DELIMITED BY SIZE
                      FS-STATUS(FSX)       DELIMITED BY SIZE
                      ' ON OPERATION '    DELIMITED BY SIZE
                      FS-OPERATION(FSX)    DELIMITED BY SIZE
                   INTO FSMSG-TEXT
               DISPLAY FSMSG-TEXT       UPON CONSOLE
               ADD  8                   TO RTC-CODE
           END-IF.
