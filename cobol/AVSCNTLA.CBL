      ******************************************************************
      *                                                                *
      *    IDENTIFICATION DIVISION                                     *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.

       PROGRAM-ID.    AVSCNTLA.
       AUTHOR.        D SCHULTE.
       DATE-WRITTEN.  JUNE 1994.
       DATE-COMPILED.
       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
       SECURITY.      BATCH.
      *REMARKS.       FIFTH AND FINAL STEP OF THE NIGHTLY POLL CYCLE.
      *               SUMMARIZES THE ADMIN COMMAND LOG FOR THE PRIOR
      *               BUSINESS DAY BY ACTION CODE, REBUILDS A ONE-LINE-
      *               PER-POLL SYSTEM SUMMARY FROM THE POLL MASTER AND
      *               THE POSTED-VOTE FILE, AND CLOSES OUT THE SHARED
      *               REPORT DATASET WITH THE RUN'S GRAND TOTALS.

      * CHANGE HISTORY ------------------------------------------------
      * 06/14/1994 DS  ORIGINAL PROGRAM.  PRINTS THE ADMIN COMMAND LOG
      *                SUMMARY AND THE FINAL TOTALS PAGE THAT CLOSES
      *                OUT THE NIGHTLY BALLOT RUN.
      * 03/02/1998 DS  ADD THE PER-ACTION PERCENTAGE COLUMN, REQUESTED
      *                BY THE ELECTIONS COMMITTEE ALONGSIDE THE RAW
      *                COUNTS.
      * 08/27/1998 DLC Y2K REMEDIATION - CENTURY WINDOW ASSUMED '19'
      *                THROUGH THIS DATE; SEE THE 02/11/2022 ENTRY FOR
      *                THE FULL 4-DIGIT-YEAR REBUILD.
      * 02/11/2022 DLC CONVERTED TO THE WEB/KIOSK POLL PLATFORM RECORD
      *                LAYOUTS AND THE SHARED REPORT DATASET (TICKET
      *                AVS-0512).  ADMIN LOG WINDOW IS NOW COMPUTED
      *                FROM THE RUN DATE INSTEAD OF READ OFF A
      *                CONTROL CARD - THIS STEP HAS NEVER HAD ONE.
      * 04/03/2023 DLC ADD THE SYSTEM POLL SUMMARY SECTION SO
      *                OPERATIONS HAS ONE REPORT TO REVIEW INSTEAD OF
      *                CROSS-CHECKING THE SEPARATE CSV EXTRACT JOB
      *                (TICKET AVS-0774).  THE CSV EXTRACT JOB ITSELF
      *                IS UNCHANGED AND STILL RUNS SEPARATELY.
      * END OF HISTORY ------------------------------------------------

      /*****************************************************************
      *                                                                *
      *    ENVIRONMENT DIVISION                                        *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.

      ******************************************************************
      *    CONFIGURATION SECTION                                       *
      ******************************************************************
       CONFIGURATION SECTION.

       SOURCE-COMPUTER. IBM-2086-A04-140.
       OBJECT-COMPUTER. IBM-2086-A04-140.

       SPECIAL-NAMES.
           SYSLST IS PRINTER,
           UPSI-7 ON STATUS IS WITH-UPDATES.

      ******************************************************************
      *    INPUT-OUTPUT SECTION                                        *
      ******************************************************************
       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

           SELECT ADMINLOG-IN
               ASSIGN TO ADMLGIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(1).

           SELECT POLLS
               ASSIGN TO POLLS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(2).

           SELECT VOTES-OUT
               ASSIGN TO VOTESOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(3).

           SELECT IOTVOTES-OUT
               ASSIGN TO IOTVOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(4).

           SELECT REPORT-FILE
               ASSIGN TO AVSRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS(5).

      /*****************************************************************
      *                                                                *
      *    DATA DIVISION                                               *
      *                                                                *
      ******************************************************************
       DATA DIVISION.

      ******************************************************************
      *    FILE SECTION                                                *
      ******************************************************************
       FILE SECTION.

       FD  ADMINLOG-IN.
       COPY AVSADML.

       FD  POLLS.
       COPY AVSPOLL.

       FD  VOTES-OUT.
       COPY AVSVOTEO.

       FD  IOTVOTES-OUT.
       COPY AVSIOTVO.

       FD  REPORT-FILE.
       01  AVS-REPORT-RECORD             PIC  X(132).

      ******************************************************************
      *    WORKING-STORAGE SECTION                                     *
      ******************************************************************
       WORKING-STORAGE SECTION.

       01  WS-FIELDS.
         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
         03  THIS-PGM                  PIC  X(08)   VALUE 'AVSCNTLA'.
         03  AVS-RUN-DATE              PIC  9(06).
         03  AVS-RUN-TIME              PIC  9(08).

         03  ACTION-FOUND-SWITCH       PIC  X(01)   VALUE 'N'.
           88  ACTION-WAS-FOUND                     VALUE 'Y'.

         03  CNT-ADMIN-READ            PIC S9(07)   COMP VALUE ZERO.
         03  CNT-ADMIN-IN-WINDOW       PIC S9(07)   COMP VALUE ZERO.
         03  CNT-VOTES-POSTED          PIC S9(07)   COMP VALUE ZERO.
         03  CNT-KIOSK-APPROVED        PIC S9(07)   COMP VALUE ZERO.
         03  CNT-KIOSK-SUSPICIOUS      PIC S9(07)   COMP VALUE ZERO.
         03  CNT-KIOSK-REJECTED        PIC S9(07)   COMP VALUE ZERO.

      * REDEFINES OF THE RUN-DATE ACCEPT AREA, USED TO BUILD THE
      * ADMIN-LOG WINDOW STAMPS (START-OF-YESTERDAY THROUGH
      * START-OF-TODAY) THAT SECTION 5 FILTERS AGAINST.
       01  AVS-DATE-WORK               PIC  9(06).
       01  AVS-DATE-BROKEN-OUT REDEFINES AVS-DATE-WORK.
         03  AVS-DATE-YY               PIC  9(02).
         03  AVS-DATE-MM               PIC  9(02).
         03  AVS-DATE-DD               PIC  9(02).

       01  AVS-PRIOR-DATE.
         03  AVS-PRIOR-YY              PIC  9(02).
         03  AVS-PRIOR-MM              PIC  9(02).
         03  AVS-PRIOR-DD              PIC  9(02).

       01  WS-LEAP-WORK.
         03  WS-LEAP-QUOT              PIC  9(02).
         03  WS-LEAP-REM               PIC  9(02).

       01  AVS-WINDOW-FROM             PIC  X(19).
       01  AVS-WINDOW-TO               PIC  X(19).

      * DAYS-PER-MONTH TABLE FOR THE PRIOR-BUSINESS-DAY CALCULATION -
      * NO INTRINSIC FUNCTION ON THIS COMPILER, SO THE CALENDAR MATH
      * IS TABLE-DRIVEN LIKE THE SHOP'S OTHER HAND-ROLLED ROUTINES.
       01  WS-DAYS-IN-MONTH-LITERALS.
         03  FILLER                    PIC  9(02)   VALUE 31.
         03  FILLER                    PIC  9(02)   VALUE 28.
         03  FILLER                    PIC  9(02)   VALUE 31.
         03  FILLER                    PIC  9(02)   VALUE 30.
         03  FILLER                    PIC  9(02)   VALUE 31.
         03  FILLER                    PIC  9(02)   VALUE 30.
         03  FILLER                    PIC  9(02)   VALUE 31.
         03  FILLER                    PIC  9(02)   VALUE 31.
         03  FILLER                    PIC  9(02)   VALUE 30.
         03  FILLER                    PIC  9(02)   VALUE 31.
         03  FILLER                    PIC  9(02)   VALUE 30.
         03  FILLER                    PIC  9(02)   VALUE 31.
       01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-LITERALS.
         03  DIM-ENTRY  PIC  9(02) OCCURS 12 TIMES INDEXED BY DIMX.

      * WORK AREA FOR BYTE-ENCODED NUMBERS (SHOP STANDARD LAYOUT)
       01  DOUBLE-WORD                 PIC S9(18)   BINARY.
       01  EIGHT-BYTES       REDEFINES DOUBLE-WORD.
         03  FILLER                    PIC  X(4).
         03  FULL-WORD                 PIC S9(9)    BINARY.
         03  FOUR-BYTES      REDEFINES FULL-WORD.
           05  HI-MSB                  PIC  X.
           05  THREE-BYTES.
             07  HI-LSB                PIC  X.
             07  HALF-WORD             PIC S9(4)    BINARY.
             07  TWO-BYTES   REDEFINES HALF-WORD.
               09  LO-MSB              PIC  X.
               09  LO-LSB              PIC  X.

      * IN-MEMORY POLL TABLE, KEYED BY PLT-POLL-ID - LOADED FROM THE
      * POLL MASTER, TALLIED FROM THE POSTED VOTE FILE, PRINTED AS
      * THE SYSTEM POLL SUMMARY (SECTION 6).
       01  AVS-POLL-TABLE.
         03  PL-TOTL                   PIC S9(04)   COMP VALUE ZERO.
         03  PL-ENTRY  OCCURS 500 TIMES INDEXED BY PLX.
           05  PLT-POLL-ID             PIC  X(36).
           05  PLT-POLL-TITLE          PIC  X(50).
           05  PLT-POLL-TYPE           PIC  X(08).
           05  PLT-POLL-STATUS         PIC  X(08).
           05  PLT-TOTAL-VOTES         PIC S9(07)   COMP VALUE ZERO.
           05  FILLER                  PIC  X(10).

      * ADMIN-LOG ACTION-CODE TALLY TABLE - PRELOADED WITH THE FIVE
      * ACTION CODES AVSRULES CAN STAMP, SO SECTION 5 ALWAYS PRINTS
      * ONE LINE PER ACTION EVEN WHEN A CODE HAD NO ACTIVITY.
       01  AVS-ADMIN-STAT-TABLE.
         03  AS-TOTL                   PIC S9(04)   COMP VALUE 5.
         03  AS-ENTRY  OCCURS 5 TIMES INDEXED BY ASX.
           05  AS-ACTION-CODE          PIC  X(20).
           05  AS-COUNT                PIC S9(07)   COMP VALUE ZERO.
           05  AS-PERCENT              PIC  9(03)V99.
           05  FILLER                  PIC  X(05).

       COPY AVSRTC.

       COPY AVSFSTAT.

       01  AVS-REPORT-LINE-5HDR.
         03  R5H-LIT                   PIC  X(47)
             VALUE 'AVS ADMIN ACTIVITY SUMMARY - PRIOR BUSINESS DAY'.
         03  FILLER                    PIC  X(85)   VALUE SPACES.

       01  AVS-REPORT-LINE-5DTL.
         03  R5D-ACTION-CODE           PIC  X(20).
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  R5D-LIT-CNT               PIC  X(07)   VALUE 'COUNT= '.
         03  R5D-COUNT                 PIC  ZZZZ9.
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  R5D-LIT-PCT               PIC  X(05)   VALUE 'PCT= '.
         03  R5D-PERCENT               PIC  ZZ9.99.
         03  FILLER                    PIC  X(01)   VALUE '%'.
         03  FILLER                    PIC  X(86)   VALUE SPACES.

       01  AVS-REPORT-LINE-6HDR.
         03  R6H-LIT                   PIC  X(35)
             VALUE 'AVS SYSTEM POLL SUMMARY - ALL POLLS'.
         03  FILLER                    PIC  X(97)   VALUE SPACES.

       01  AVS-REPORT-LINE-6DTL.
         03  R6D-POLL-ID               PIC  X(36).
         03  FILLER                    PIC  X(01)   VALUE SPACE.
         03  R6D-POLL-TITLE            PIC  X(50).
         03  R6D-LIT-TYPE              PIC  X(07)   VALUE ' TYPE: '.
         03  R6D-POLL-TYPE             PIC  X(08).
         03  R6D-LIT-STAT              PIC  X(08)   VALUE 'STATUS: '.
         03  R6D-POLL-STATUS           PIC  X(08).
         03  R6D-LIT-TOT               PIC  X(07)   VALUE 'VOTES: '.
         03  R6D-TOTAL-VOTES           PIC  ZZZ,ZZ9.

       01  AVS-REPORT-LINE-GTHDR.
         03  RGH-LIT                   PIC  X(37)
             VALUE 'AVS NIGHTLY POLL CYCLE - GRAND TOTALS'.
         03  FILLER                    PIC  X(95)   VALUE SPACES.

       01  AVS-REPORT-LINE-GT.
         03  GT-LABEL                  PIC  X(30).
         03  GT-VALUE                  PIC  ZZZZ,ZZ9.
         03  FILLER                    PIC  X(94)   VALUE SPACES.

      /*****************************************************************
      *                                                                *
      *    PROCEDURE DIVISION                                          *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.

      ******************************************************************
      *    MAINLINE ROUTINE                                            *
      ******************************************************************
       A00-MAINLINE-ROUTINE.

           PERFORM B10-INITIALIZATION THRU B15-EXIT.

           IF  RTC-CODE = ZERO
               PERFORM D50-COMPUTE-PERCENTAGES THRU D59-EXIT-PCT
           END-IF.

           IF  RTC-CODE = ZERO
               PERFORM F00-PRINT-ADMIN-SUMMARY THRU F09-EXIT
           END-IF.

           IF  RTC-CODE = ZERO
               PERFORM F20-PRINT-POLL-SUMMARY THRU F29-EXIT
           END-IF.

           IF  RTC-CODE = ZERO
               PERFORM F90-PRINT-GRAND-TOTALS THRU F99-EXIT
           END-IF.

           PERFORM B20-TERMINATION THRU B25-EXIT.

           GOBACK.

      /*****************************************************************
      *    PROGRAM INITIALIZATION ROUTINE                              *
      ******************************************************************
       B10-INITIALIZATION.

           COPY AVSBANI.

           MOVE 5                      TO FS-TOTL.
           MOVE 'ADMLGIN '              TO FS-FILE-NAME(1).
           MOVE 'POLLS   '              TO FS-FILE-NAME(2).
           MOVE 'VOTESOUT'              TO FS-FILE-NAME(3).
           MOVE 'IOTVOUT '              TO FS-FILE-NAME(4).
           MOVE 'AVSRPT  '              TO FS-FILE-NAME(5).

           PERFORM B91-SET-OPEN-FLAG THRU B91-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           OPEN INPUT  ADMINLOG-IN
                       POLLS
                       VOTES-OUT
                       IOTVOTES-OUT.
           OPEN EXTEND REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           IF  RTC-CODE = ZERO
               PERFORM C05-COMPUTE-WINDOW  THRU C05-EXIT-WINDOW
               PERFORM C10-LOAD-POLLS      THRU C19-EXIT-LOAD
               PERFORM C20-SCAN-VOTES      THRU C29-EXIT-SCAN
               PERFORM C30-SCAN-ADMIN-LOG  THRU C39-EXIT-SCAN
               PERFORM C40-SCAN-KIOSK      THRU C49-EXIT-SCAN
           END-IF.

       B15-EXIT.
           EXIT.

       B91-SET-OPEN-FLAG.
           MOVE 'O'                    TO FS-OPERATION(FSX).
       B91-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    PROGRAM TERMINATION ROUTINE                                 *
      ******************************************************************
       B20-TERMINATION.

           PERFORM B92-SET-CLOSE-FLAG THRU B92-EXIT-FLAG
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           CLOSE ADMINLOG-IN
                 POLLS
                 VOTES-OUT
                 IOTVOTES-OUT
                 REPORT-FILE.

           PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
             VARYING FSX FROM 1 BY 1 UNTIL FSX > FS-TOTL.

           DISPLAY 'ADMIN ENTRIES READ ..... ' CNT-ADMIN-READ
                                     UPON CONSOLE.
           DISPLAY 'ADMIN ENTRIES IN WINDOW  ' CNT-ADMIN-IN-WINDOW
                                     UPON CONSOLE.
           DISPLAY 'POLLS SUMMARIZED ....... ' PL-TOTL
                                     UPON CONSOLE.
           DISPLAY 'VOTES POSTED ........... ' CNT-VOTES-POSTED
                                     UPON CONSOLE.

           COPY AVSBANT.

       B25-EXIT.
           EXIT.

       B92-SET-CLOSE-FLAG.
           MOVE 'C'                    TO FS-OPERATION(FSX).
       B92-EXIT-FLAG.
           EXIT.

      /*****************************************************************
      *    CHECK A SEQUENTIAL FILE'S STATUS                            *
      ******************************************************************
       B90-CHECK-STATUS.

           COPY AVSFCHK.

       B95-EXIT-CHECK.
           EXIT.

      /*****************************************************************
      *    COMPUTE THE ADMIN-LOG WINDOW - START OF THE PRIOR BUSINESS  *
      *    DAY THROUGH START OF TODAY - AGAINST WHICH SECTION 5 TESTS  *
      *    EACH ADMIN-LOG ENTRY'S TIMESTAMP.  NO CONTROL CARD FOR THIS *
      *    STEP; THE WINDOW IS ALWAYS "YESTERDAY" RELATIVE TO THE RUN. *
      ******************************************************************
       C05-COMPUTE-WINDOW.

           MOVE AVS-RUN-DATE           TO AVS-DATE-WORK.

           IF  AVS-DATE-DD > 1
               SUBTRACT 1              FROM AVS-DATE-DD
                                       GIVING AVS-PRIOR-DD
               MOVE AVS-DATE-MM        TO AVS-PRIOR-MM
               MOVE AVS-DATE-YY        TO AVS-PRIOR-YY
           ELSE
               IF  AVS-DATE-MM = 1
                   MOVE 12              TO AVS-PRIOR-MM
                   IF  AVS-DATE-YY = 0
                       MOVE 99          TO AVS-PRIOR-YY
                   ELSE
                       SUBTRACT 1       FROM AVS-DATE-YY
                                       GIVING AVS-PRIOR-YY
                   END-IF
               ELSE
                   SUBTRACT 1           FROM AVS-DATE-MM
                                       GIVING AVS-PRIOR-MM
                   MOVE AVS-DATE-YY     TO AVS-PRIOR-YY
               END-IF
               SET  DIMX                TO AVS-PRIOR-MM
               MOVE DIM-ENTRY(DIMX)     TO AVS-PRIOR-DD
               IF  AVS-PRIOR-MM = 2
                   DIVIDE AVS-PRIOR-YY BY 4
                       GIVING WS-LEAP-QUOT
                       REMAINDER WS-LEAP-REM
                   IF  WS-LEAP-REM = 0
                       MOVE 29          TO AVS-PRIOR-DD
                   END-IF
               END-IF
           END-IF.

           STRING '20'                     DELIMITED BY SIZE
                  AVS-PRIOR-YY              DELIMITED BY SIZE
                  '-'                       DELIMITED BY SIZE
                  AVS-PRIOR-MM              DELIMITED BY SIZE
                  '-'                       DELIMITED BY SIZE
                  AVS-PRIOR-DD              DELIMITED BY SIZE
                  ' 00:00:00'               DELIMITED BY SIZE
               INTO AVS-WINDOW-FROM.

           STRING '20'                     DELIMITED BY SIZE
                  AVS-DATE-YY               DELIMITED BY SIZE
                  '-'                       DELIMITED BY SIZE
                  AVS-DATE-MM               DELIMITED BY SIZE
                  '-'                       DELIMITED BY SIZE
                  AVS-DATE-DD               DELIMITED BY SIZE
                  ' 00:00:00'               DELIMITED BY SIZE
               INTO AVS-WINDOW-TO.

           MOVE 'CLOSE_POLL'           TO AS-ACTION-CODE(1).
           MOVE 'ARCHIVE_POLL'         TO AS-ACTION-CODE(2).
           MOVE 'DELETE_VOTE'          TO AS-ACTION-CODE(3).
           MOVE 'BLOCK_DEVICE'         TO AS-ACTION-CODE(4).
           MOVE 'UNBLOCK_DEVICE'       TO AS-ACTION-CODE(5).

       C05-EXIT-WINDOW.
           EXIT.

      /*****************************************************************
      *    UNIT 8 - LOAD THE POLL MASTER FOR THE SYSTEM POLL SUMMARY   *
      ******************************************************************
       C10-LOAD-POLLS.

           MOVE ZERO                   TO PL-TOTL.
           MOVE 'R'                    TO FS-OPERATION(2).
           READ POLLS
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

           PERFORM C11-LOAD-ONE-POLL THRU C11-EXIT-ONE
             UNTIL FS-EOFILE(2)
                OR RTC-CODE NOT = ZERO.

       C19-EXIT-LOAD.
           EXIT.

       C11-LOAD-ONE-POLL.

           IF  NOT FS-NORMAL(2)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 2 BY 1 UNTIL FSX > 2
               GO TO C11-EXIT-ONE
           END-IF.

           ADD  1                      TO PL-TOTL.
           SET  PLX                    TO PL-TOTL.
           MOVE PL-POLL-ID             TO PLT-POLL-ID(PLX).
           MOVE PL-POLL-TITLE          TO PLT-POLL-TITLE(PLX).
           MOVE PL-POLL-TYPE           TO PLT-POLL-TYPE(PLX).
           MOVE PL-POLL-STATUS         TO PLT-POLL-STATUS(PLX).
           MOVE ZERO                   TO PLT-TOTAL-VOTES(PLX).

           MOVE 'R'                    TO FS-OPERATION(2).
           READ POLLS
               AT END SET FS-EOFILE(2) TO TRUE
           END-READ.

       C11-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    UNIT 8 - SCAN THE POSTED-VOTE FILE, ACCUMULATING VOTES PER  *
      *    POLL FOR THE SYSTEM SUMMARY AND THE RUN'S GRAND TOTAL       *
      ******************************************************************
       C20-SCAN-VOTES.

           MOVE 'R'                    TO FS-OPERATION(3).
           READ VOTES-OUT
               AT END SET FS-EOFILE(3) TO TRUE
           END-READ.

           PERFORM C21-TALLY-ONE-VOTE THRU C21-EXIT-ONE
             UNTIL FS-EOFILE(3)
                OR RTC-CODE NOT = ZERO.

       C29-EXIT-SCAN.
           EXIT.

       C21-TALLY-ONE-VOTE.

           IF  NOT FS-NORMAL(3)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 3 BY 1 UNTIL FSX > 3
               GO TO C21-EXIT-ONE
           END-IF.

           IF  VP-POSTED
               ADD  1                   TO CNT-VOTES-POSTED
               PERFORM D40-FIND-POLL-FOR-VOTE THRU D40-EXIT-FIND
                 VARYING PLX FROM 1 BY 1 UNTIL PLX > PL-TOTL
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(3).
           READ VOTES-OUT
               AT END SET FS-EOFILE(3) TO TRUE
           END-READ.

       C21-EXIT-ONE.
           EXIT.

       D40-FIND-POLL-FOR-VOTE.
           IF  PLT-POLL-ID(PLX) = VP-POLL-ID
               ADD  1                   TO PLT-TOTAL-VOTES(PLX)
           END-IF.
       D40-EXIT-FIND.
           EXIT.

      /*****************************************************************
      *    UNIT 6 - SCAN THE ADMIN COMMAND LOG, TALLYING EACH ENTRY    *
      *    WHOSE TIMESTAMP FALLS STRICTLY INSIDE THE RUN'S WINDOW      *
      *    AGAINST ITS ACTION CODE                                     *
      ******************************************************************
       C30-SCAN-ADMIN-LOG.

           MOVE 'R'                    TO FS-OPERATION(1).
           READ ADMINLOG-IN
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.

           PERFORM C31-TALLY-ONE-ADMIN THRU C31-EXIT-ONE
             UNTIL FS-EOFILE(1)
                OR RTC-CODE NOT = ZERO.

       C39-EXIT-SCAN.
           EXIT.

       C31-TALLY-ONE-ADMIN.

           IF  NOT FS-NORMAL(1)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 1 BY 1 UNTIL FSX > 1
               GO TO C31-EXIT-ONE
           END-IF.

           ADD  1                      TO CNT-ADMIN-READ.

           IF  AL-CREATED-AT > AVS-WINDOW-FROM
           AND AL-CREATED-AT < AVS-WINDOW-TO
               ADD  1                   TO CNT-ADMIN-IN-WINDOW
               MOVE 'N'                 TO ACTION-FOUND-SWITCH
               PERFORM C32-FIND-ACTION THRU C32-EXIT-FIND
                 VARYING ASX FROM 1 BY 1
                   UNTIL ASX > AS-TOTL OR ACTION-WAS-FOUND
               IF  ACTION-WAS-FOUND
                   SET  ASX             DOWN BY 1
                   ADD  1               TO AS-COUNT(ASX)
               END-IF
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(1).
           READ ADMINLOG-IN
               AT END SET FS-EOFILE(1) TO TRUE
           END-READ.
           IF  NOT FS-EOFILE(1) AND NOT FS-NORMAL(1)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 1 BY 1 UNTIL FSX > 1
           END-IF.

       C31-EXIT-ONE.
           EXIT.

       C32-FIND-ACTION.
           IF  AS-ACTION-CODE(ASX) = AL-ACTION
               SET  ACTION-WAS-FOUND    TO TRUE
           END-IF.
       C32-EXIT-FIND.
           EXIT.

      /*****************************************************************
      *    UNIT 8 - SCAN THE SCORED KIOSK VOTE FILE FOR THE RUN'S      *
      *    APPROVED / SUSPICIOUS / REJECTED GRAND TOTALS               *
      ******************************************************************
       C40-SCAN-KIOSK.

           MOVE 'R'                    TO FS-OPERATION(4).
           READ IOTVOTES-OUT
               AT END SET FS-EOFILE(4) TO TRUE
           END-READ.

           PERFORM C41-TALLY-ONE-KIOSK THRU C41-EXIT-ONE
             UNTIL FS-EOFILE(4)
                OR RTC-CODE NOT = ZERO.

       C49-EXIT-SCAN.
           EXIT.

       C41-TALLY-ONE-KIOSK.

           IF  NOT FS-NORMAL(4)
               PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
                 VARYING FSX FROM 4 BY 1 UNTIL FSX > 4
               GO TO C41-EXIT-ONE
           END-IF.

           IF  SV-APPROVED
               ADD  1                   TO CNT-KIOSK-APPROVED
           END-IF.
           IF  SV-SUSPECT
               ADD  1                   TO CNT-KIOSK-SUSPICIOUS
           END-IF.
           IF  SV-REJECTED
               ADD  1                   TO CNT-KIOSK-REJECTED
           END-IF.

           MOVE 'R'                    TO FS-OPERATION(4).
           READ IOTVOTES-OUT
               AT END SET FS-EOFILE(4) TO TRUE
           END-READ.

       C41-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    UNIT 6 - PERCENTAGE PER ACTION CODE, ZERO WHEN NOTHING FELL *
      *    INSIDE THE WINDOW                                           *
      ******************************************************************
       D50-COMPUTE-PERCENTAGES.

           IF  CNT-ADMIN-IN-WINDOW > ZERO
               PERFORM D51-COMPUTE-ONE-PERCENT THRU D51-EXIT-ONE
                 VARYING ASX FROM 1 BY 1 UNTIL ASX > AS-TOTL
           END-IF.

       D59-EXIT-PCT.
           EXIT.

       D51-COMPUTE-ONE-PERCENT.
           COMPUTE AS-PERCENT(ASX) ROUNDED =
               AS-COUNT(ASX) * 100 / CNT-ADMIN-IN-WINDOW.
       D51-EXIT-ONE.
           EXIT.

      /*****************************************************************
      *    REPORT SECTION 5 - ADMIN ACTIVITY SUMMARY                   *
      ******************************************************************
       F00-PRINT-ADMIN-SUMMARY.

           MOVE SPACES                 TO AVS-REPORT-LINE-5HDR.
           MOVE 'AVS ADMIN ACTIVITY SUMMARY - PRIOR BUSINESS DAY'
                                        TO R5H-LIT.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-5HDR.

           PERFORM F10-PRINT-ONE-ACTION THRU F19-EXIT-PRINT
             VARYING ASX FROM 1 BY 1 UNTIL ASX > AS-TOTL.

       F09-EXIT.
           EXIT.

       F10-PRINT-ONE-ACTION.

           MOVE SPACES                 TO AVS-REPORT-LINE-5DTL.
           MOVE AS-ACTION-CODE(ASX)    TO R5D-ACTION-CODE.
           MOVE AS-COUNT(ASX)          TO R5D-COUNT.
           MOVE AS-PERCENT(ASX)        TO R5D-PERCENT.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-5DTL.

       F19-EXIT-PRINT.
           EXIT.

      /*****************************************************************
      *    REPORT SECTION 6 - SYSTEM POLL SUMMARY                      *
      ******************************************************************
       F20-PRINT-POLL-SUMMARY.

           MOVE SPACES                 TO AVS-REPORT-LINE-6HDR.
           MOVE 'AVS SYSTEM POLL SUMMARY - ALL POLLS'
                                        TO R6H-LIT.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-6HDR.

           IF  PL-TOTL > ZERO
               PERFORM F21-PRINT-ONE-POLL THRU F29-EXIT
                 VARYING PLX FROM 1 BY 1 UNTIL PLX > PL-TOTL
           END-IF.

       F29-EXIT.
           EXIT.

       F21-PRINT-ONE-POLL.

           MOVE SPACES                 TO AVS-REPORT-LINE-6DTL.
           MOVE PLT-POLL-ID(PLX)       TO R6D-POLL-ID.
           MOVE PLT-POLL-TITLE(PLX)    TO R6D-POLL-TITLE.
           MOVE ' TYPE: '              TO R6D-LIT-TYPE.
           MOVE PLT-POLL-TYPE(PLX)     TO R6D-POLL-TYPE.
           MOVE 'STATUS: '             TO R6D-LIT-STAT.
           MOVE PLT-POLL-STATUS(PLX)   TO R6D-POLL-STATUS.
           MOVE 'VOTES: '              TO R6D-LIT-TOT.
           MOVE PLT-TOTAL-VOTES(PLX)   TO R6D-TOTAL-VOTES.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-6DTL.

      /*****************************************************************
      *    GRAND TOTALS FOR THE NIGHTLY RUN - LAST THING WRITTEN TO    *
      *    THE SHARED REPORT DATASET BEFORE THIS, THE FINAL STEP,      *
      *    CLOSES IT                                                   *
      ******************************************************************
       F90-PRINT-GRAND-TOTALS.

           MOVE SPACES                 TO AVS-REPORT-LINE-GTHDR.
           MOVE 'AVS NIGHTLY POLL CYCLE - GRAND TOTALS'
                                        TO RGH-LIT.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-GTHDR.

           MOVE SPACES                 TO AVS-REPORT-LINE-GT.
           MOVE 'POLLS PROCESSED .............'
                                        TO GT-LABEL.
           MOVE PL-TOTL                TO GT-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-GT.

           MOVE SPACES                 TO AVS-REPORT-LINE-GT.
           MOVE 'VOTES POSTED .................'
                                        TO GT-LABEL.
           MOVE CNT-VOTES-POSTED       TO GT-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-GT.

           MOVE SPACES                 TO AVS-REPORT-LINE-GT.
           MOVE 'KIOSK VOTES APPROVED .........'
                                        TO GT-LABEL.
           MOVE CNT-KIOSK-APPROVED     TO GT-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-GT.

           MOVE SPACES                 TO AVS-REPORT-LINE-GT.
           MOVE 'KIOSK VOTES SUSPICIOUS .......'
                                        TO GT-LABEL.
           MOVE CNT-KIOSK-SUSPICIOUS   TO GT-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-GT.

           MOVE SPACES                 TO AVS-REPORT-LINE-GT.
           MOVE 'KIOSK VOTES REJECTED .........'
                                        TO GT-LABEL.
           MOVE CNT-KIOSK-REJECTED     TO GT-VALUE.
           WRITE AVS-REPORT-RECORD    FROM AVS-REPORT-LINE-GT.

       F99-EXIT.
           EXIT.
