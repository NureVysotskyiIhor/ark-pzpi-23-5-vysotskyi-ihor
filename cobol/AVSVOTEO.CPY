      ******************************************************************
      *                                                                *
      *    AVSVOTEO  - POSTED (ACCEPTED / REJECTED) VOTE RECORD        *
      *                                                                *
      *    FILE:      VOTES-OUT  (LINE SEQUENTIAL)                     *
      *    RECLEN:    196 (SPEC POSTED-VOTE-RECORD IS 191 - 5 BYTES    *
      *               OF SHOP RESERVE FILLER ADDED PER STANDARD        *
      *               PRACTICE)                                        *
      *                                                                *
      *    REMARKS.  SAME KEYS AS AVS-VOTE-TXN-RECORD (AVSVOTE) PLUS   *
      *               THE DISPOSITION.  WRITTEN BY AVSCNTLP FOR        *
      *               *EVERY* INCOMING TRANSACTION, POSTED OR NOT, AND *
      *               RE-READ BY AVSCNTLS (POLL STATISTICS), AVSCNTLF  *
      *               (DEVICE ANOMALY SCREENING) AND AVSCNTLA (SYSTEM  *
      *               POLL SUMMARY / GRAND TOTALS).                    *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-POSTED-VOTE-RECORD.
         03  VP-VOTE-ID                 PIC  X(36).
         03  VP-POLL-ID                 PIC  X(36).
         03  VP-OPTION-ID               PIC  X(36).
         03  VP-FP-ID                   PIC  X(36).
         03  VP-VOTED-AT                PIC  X(19).
         03  VP-STATUS                  PIC  X(08).
           88  VP-POSTED                             VALUE 'POSTED  '.
           88  VP-REJECTED                           VALUE 'REJECTED'.
         03  VP-REJECT-REASON           PIC  X(20).
           88  VP-REASON-NONE                        VALUE SPACES.
           88  VP-REASON-DUPLICATE                   VALUE 'DUPLICATE'.
           88  VP-REASON-BLOCKED                     VALUE 'BLOCKED'.
           88  VP-REASON-NO-POLL                     VALUE 'NO-POLL'.
           88  VP-REASON-CLOSED                      VALUE 'CLOSED'.
         03  FILLER                     PIC  X(05).
