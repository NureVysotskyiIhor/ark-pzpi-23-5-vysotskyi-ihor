      ******************************************************************
      *                                                                *
      *    AVSRTC    - RUN RETURN-CODE WORKING STORAGE                 *
      *                                                                *
      *    COPYBOOK OWNER:  MAINFRAME PROGRAMMING                      *
      *    USED BY:         ALL AVS NIGHTLY POLL CYCLE PROGRAMS        *
      *                                                                *
      *    REMARKS.  COMMON RETURN-CODE CELL, SET NON-ZERO BY ANY      *
      *               B90-CHECK-STATUS FAILURE OR BY A CALLED          *
      *               SUBPROGRAM THAT WANTS THE STEP TO ABEND-STOP.    *
      *               PATTERNED ON THE SHOP'S RTCMAN RETURN-CODE       *
      *               CONVENTION.                                     *
      *                                                                *
      * CHANGE HISTORY ------------------------------------------------
      * 02/11/2022 DLC ORIGINAL COPYBOOK, LIFTED OUT OF IESCNTL SUITE
      *                FOR REUSE BY THE AVS POLL CYCLE.
      * END OF HISTORY ------------------------------------------------
      ******************************************************************

       01  AVS-RETURN-CODE-AREA.
         03  RTC-CODE                  PIC S9(04)   COMP VALUE ZERO.
           88  RTC-NORMAL                            VALUE ZERO.
           88  RTC-WARNING                           VALUE 4.
           88  RTC-ERROR                             VALUE 8 THRU 16.
         03  RTC-MAX                    PIC S9(04)   COMP VALUE ZERO.
